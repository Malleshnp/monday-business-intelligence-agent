000010******************************************************************        
000020*         G B I D E A L  -  M A E S T R O   D E   D E A L S      *        
000030******************************************************************        
000040*    COPYBOOK    : GBIDEAL                                                
000050*    ARCHIVO     : GBIDEAL (DEALS-FILE)                                   
000060*    ORGANIZACION: SECUENCIAL, LONGITUD FIJA 112                          
000070*    CONTENIDO   : UN REGISTRO POR OPORTUNIDAD DE VENTA (DEAL)            
000080*                  DEL EMBUDO COMERCIAL. ARCHIVO NO ORDENADO;             
000090*                  TODA LECTURA ES UN BARRIDO SECUENCIAL TOTAL.           
000100*    NOTA        : LOS CAMPOS RAW LLEGAN SIN NORMALIZAR (MONEDA           
000110*                  CON SIMBOLOS, FECHAS EN VARIOS FORMATOS,               
000120*                  TEXTO LIBRE DE ETAPA/SECTOR). LA NORMALIZA-            
000130*                  CION SE HACE EN WORKING-STORAGE (GBIDNRM).             
000140******************************************************************        
000150 01  GBID-DEAL-RECORD.                                                    
000160*---------------------------------------------------------------          
000170*    LLAVE DEL DEAL                                                       
000180*---------------------------------------------------------------          
000190     05  GBID-DEAL-ID                  PIC X(10).                         
000200*---------------------------------------------------------------          
000210*    NOMBRE DEL DEAL - OBLIGATORIO; EN BLANCO = REGISTRO NO               
000220*    VALIDO (SE EXCLUYE ANTES DE CUALQUIER ANALISIS)                      
000230*---------------------------------------------------------------          
000240     05  GBID-DEAL-NAME                PIC X(30).                         
000250*---------------------------------------------------------------          
000260*    VALOR DEL DEAL SIN NORMALIZAR (PUEDE TRAER $, COMAS,                 
000270*    BLANCOS U OTRO TEXTO NO NUMERICO)                                    
000280*---------------------------------------------------------------          
000290     05  GBID-AMOUNT-RAW               PIC X(15).                         
000300*---------------------------------------------------------------          
000310*    ETAPA DEL DEAL EN TEXTO LIBRE (LEAD, QUALIFIED, PROPOSAL,            
000320*    NEGOTIATION, CLOSED WON, CLOSED LOST U OTRO TEXTO)                   
000330*---------------------------------------------------------------          
000340     05  GBID-STAGE-RAW                PIC X(20).                         
000350*---------------------------------------------------------------          
000360*    SECTOR / INDUSTRIA DEL CLIENTE EN TEXTO LIBRE                        
000370*---------------------------------------------------------------          
000380     05  GBID-SECTOR-RAW               PIC X(20).                         
000390*---------------------------------------------------------------          
000400*    FECHA DE CIERRE SIN NORMALIZAR (YYYY-MM-DD, MM/DD/YYYY,              
000410*    DD/MM/YYYY, MM-DD-YYYY U OTRO FORMATO; PUEDE VENIR EN                
000420*    BLANCO)                                                              
000430*---------------------------------------------------------------          
000440     05  GBID-CLOSE-DATE-RAW           PIC X(10).                         
000450*---------------------------------------------------------------          
000460*    VENDEDOR RESPONSABLE - SOLO INFORMATIVO, NO PARTICIPA EN             
000470*    NINGUN CALCULO                                                       
000480*---------------------------------------------------------------          
000490     05  GBID-DEAL-OWNER               PIC X(07).                         
000500*                                                                         
000510*  VISTA ALTERNA DEL VENDEDOR RESPONSABLE: LAS PRIMERAS 5                 
000520*  POSICIONES SON LAS INICIALES DE CONTROL DE LA FUERZA DE                
000530*  VENTAS, LAS ULTIMAS 2 QUEDAN RESERVADAS SIN USO.                       
000540 01  GBID-DEAL-OWNER-ALT REDEFINES GBID-DEAL-RECORD.                      
000550     05  FILLER                        PIC X(97).                         
000560     05  GBID-OWNER-INICIALES          PIC X(05).                         
000570     05  FILLER                        PIC X(02).                         
