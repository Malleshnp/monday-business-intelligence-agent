000010******************************************************************        
000020*  G B I M E T R  -  M E T R I C A S   Y   R E S U L T A D O S   *        
000030******************************************************************        
000040*    COPYBOOK    : GBIMETR                                                
000050*    CONTENIDO   : AREAS DE TRABAJO PARA EL RESULTADO DEL                 
000060*                  ANALISIS DE CADA CONSULTA - EL PARSEO DE LA            
000070*                  PREGUNTA, EL REPORTE DE CALIDAD DE DATOS, Y            
000080*                  LOS TRES CONJUNTOS DE METRICAS (PIPELINE,              
000090*                  INGRESOS, EJECUCION) MAS EL VEREDICTO DE               
000100*                  LIDERAZGO.  SE REINICIALIZAN AL INICIO DE              
000110*                  CADA CONSULTA (VER 3000-ANALIZA-CONSULTA).             
000120******************************************************************        
000130*----------------------------------------------------------------         
000140*    RESULTADO DEL PARSEO DE LA CONSULTA (QUERY PARSER)                   
000150*----------------------------------------------------------------         
000160 01  WKS-CONSULTA.                                                        
000170     05  WKS-QRY-TEXTO                 PIC X(120).                        
000180     05  WKS-QRY-TEXTO-MINUS           PIC X(120).                        
000190     05  WKS-QRY-TIPO                  PIC X(18).                         
000200         88  QRY-TIPO-PIPELINE   VALUE 'PIPELINE_OVERVIEW'.               
000210         88  QRY-TIPO-REVENUE    VALUE 'REVENUE_FORECAST'.                
000220         88  QRY-TIPO-EXECUTION  VALUE 'EXECUTION_STATUS'.                
000230         88  QRY-TIPO-LEADERSHIP VALUE 'LEADERSHIP_UPDATE'.               
000240         88  QRY-TIPO-CUSTOM     VALUE 'CUSTOM'.                          
000250     05  WKS-QRY-SCORE-PIPELINE        PIC 9(03) COMP VALUE ZERO.         
000260     05  WKS-QRY-SCORE-REVENUE         PIC 9(03) COMP VALUE ZERO.         
000270     05  WKS-QRY-SCORE-EXECUTION       PIC 9(03) COMP VALUE ZERO.         
000280     05  WKS-QRY-SCORE-LEADERSHIP      PIC 9(03) COMP VALUE ZERO.         
000290     05  WKS-QRY-PERIODO               PIC X(12) VALUE 'ALL_TIME'.        
000300    05  WKS-QRY-PERIODO-ETIQUETA      PIC X(15) VALUE 'All Time'.         
000310     05  WKS-QRY-SECTOR-FILTRO         PIC X(15).                         
000320     05  WKS-QRY-SECTOR-HAY            PIC X(01) VALUE 'N'.               
000330         88  QRY-HAY-SECTOR                VALUE 'S'.                     
000340     05  WKS-QRY-ETAPA-FILTRO          PIC X(12).                         
000350     05  WKS-QRY-ETAPA-HAY             PIC X(01) VALUE 'N'.               
000360         88  QRY-HAY-ETAPA                 VALUE 'S'.                     
000370     05  WKS-QRY-ESTADO-FILTRO         PIC X(12).                         
000380     05  WKS-QRY-ESTADO-HAY            PIC X(01) VALUE 'N'.               
000390         88  QRY-HAY-ESTADO                 VALUE 'S'.                    
000400     05  WKS-QRY-CONFIANZA             PIC 9(01)V99 VALUE ZERO.           
000410     05  WKS-QRY-ACLARACION-REQ        PIC X(01) VALUE 'N'.               
000420         88  QRY-REQUIERE-ACLARACION       VALUE 'S'.                     
000430     05  WKS-QRY-FECHA-INI             PIC 9(08) VALUE ZERO.              
000440     05  WKS-QRY-FECHA-FIN             PIC 9(08) VALUE ZERO.              
000450     05  FILLER                        PIC X(01) VALUE SPACES.            
000460*                                                                         
000470*  VISTA ALTERNA DEL VEREDICTO DE TIPO: PERMITE EDITAR EL TIPO            
000480*  DE CONSULTA GANADOR JUNTO CON SU PUNTAJE EN UNA SOLA LINEA             
000490*  DE BITACORA DE DIAGNOSTICO (SIN OCUPAR BYTES ADICIONALES).             
000500 01  WKS-CONSULTA-DIAG REDEFINES WKS-CONSULTA.                            
000510     05  FILLER                        PIC X(240).                        
000520     05  WKS-DIAG-MAYOR-PUNTAJE        PIC 9(03) COMP.                    
000530     05  FILLER                        PIC X(63).                         
000540*----------------------------------------------------------------         
000550*    REPORTE DE CALIDAD DE DATOS (VALIDATOR)                              
000560*----------------------------------------------------------------         
000570 01  WKS-CALIDAD.                                                         
000580     05  WKS-CAL-TOTAL                 PIC 9(07) COMP VALUE ZERO.         
000590     05  WKS-CAL-VALIDOS               PIC 9(07) COMP VALUE ZERO.         
000600     05  WKS-CAL-EXCLUIDOS             PIC 9(07) COMP VALUE ZERO.         
000610     05  WKS-CAL-CONFIANZA             PIC 9(03)V9 VALUE ZERO.            
000620     05  WKS-CAL-NUM-ADVERTENCIAS      PIC 9(03) COMP VALUE ZERO.         
000630     05  WKS-CAL-ADVERTENCIA OCCURS 10 TIMES                              
000640                        INDEXED BY WKS-CAL-IDX                            
000650                                   PIC X(60).                             
000660     05  FILLER                        PIC X(01) VALUE SPACES.            
000670*----------------------------------------------------------------         
000680*    TABLAS DE DESGLOSE (COMUNES A LOS TRES ANALIZADORES)                 
000690*----------------------------------------------------------------         
000700 01  WKS-DESGLOSE-ETAPA.                                                  
000710     05  WKS-ETP-CANTIDAD              PIC 9(02) COMP VALUE ZERO.         
000720     05  WKS-ETP-ENTRADA OCCURS 10 TIMES                                  
000730                      INDEXED BY WKS-ETP-IDX.                             
000740         10  WKS-ETP-NOMBRE            PIC X(12).                         
000750         10  WKS-ETP-CONTEO            PIC 9(07) COMP.                    
000760         10  WKS-ETP-VALOR             PIC S9(11)V99.                     
000770     05  FILLER                        PIC X(01) VALUE SPACES.            
000780 01  WKS-DESGLOSE-SECTOR-PIPE.                                            
000790     05  WKS-SCP-CANTIDAD              PIC 9(02) COMP VALUE ZERO.         
000800     05  WKS-SCP-ENTRADA OCCURS 20 TIMES                                  
000810                      INDEXED BY WKS-SCP-IDX.                             
000820         10  WKS-SCP-NOMBRE            PIC X(15).                         
000830         10  WKS-SCP-CONTEO            PIC 9(07) COMP.                    
000840         10  WKS-SCP-VALOR             PIC S9(11)V99.                     
000850     05  FILLER                        PIC X(01) VALUE SPACES.            
000860 01  WKS-DESGLOSE-SECTOR-REV.                                             
000870     05  WKS-SCR-CANTIDAD              PIC 9(02) COMP VALUE ZERO.         
000880     05  WKS-SCR-ENTRADA OCCURS 20 TIMES                                  
000890                      INDEXED BY WKS-SCR-IDX.                             
000900         10  WKS-SCR-NOMBRE            PIC X(15).                         
000910         10  WKS-SCR-VALOR             PIC S9(11)V99.                     
000920     05  FILLER                        PIC X(01) VALUE SPACES.            
000930 01  WKS-DESGLOSE-SECTOR-EJE.                                             
000940     05  WKS-SCE-CANTIDAD              PIC 9(02) COMP VALUE ZERO.         
000950     05  WKS-SCE-ENTRADA OCCURS 20 TIMES                                  
000960                      INDEXED BY WKS-SCE-IDX.                             
000970         10  WKS-SCE-NOMBRE            PIC X(15).                         
000980         10  WKS-SCE-CONTEO            PIC 9(07) COMP.                    
000990     05  FILLER                        PIC X(01) VALUE SPACES.            
001000 01  WKS-DESGLOSE-MES.                                                    
001010     05  WKS-MES-CANTIDAD              PIC 9(02) COMP VALUE ZERO.         
001020     05  WKS-MES-ENTRADA OCCURS 36 TIMES                                  
001030                      INDEXED BY WKS-MES-IDX.                             
001040         10  WKS-MES-CLAVE             PIC X(07).                         
001050         10  WKS-MES-VALOR             PIC S9(11)V99.                     
001060     05  FILLER                        PIC X(01) VALUE SPACES.            
001070*----------------------------------------------------------------         
001080*    METRICAS DE PIPELINE (PIPELINE ANALYZER)                             
001090*----------------------------------------------------------------         
001100 01  WKS-MET-PIPELINE.                                                    
001110     05  WKS-PIP-CONTEO                PIC 9(07) COMP VALUE ZERO.         
001120     05  WKS-PIP-VALOR-TOTAL           PIC S9(11)V99 VALUE ZERO.          
001130     05  WKS-PIP-VALOR-PONDERADO       PIC S9(11)V99 VALUE ZERO.          
001140     05  WKS-PIP-PROMEDIO              PIC S9(11)V99 VALUE ZERO.          
001150     05  WKS-PIP-CALIFICADOS           PIC 9(07) COMP VALUE ZERO.         
001160     05  WKS-PIP-GANADOS               PIC 9(07) COMP VALUE ZERO.         
001170     05  WKS-PIP-PERDIDOS              PIC 9(07) COMP VALUE ZERO.         
001180     05  WKS-PIP-TASA-CONVERSION       PIC 9(03)V99 VALUE ZERO.           
001190     05  WKS-PIP-HAY-CONVERSION        PIC X(01) VALUE 'N'.               
001200         88  PIP-HAY-CONVERSION            VALUE 'S'.                     
001210     05  WKS-PIP-TASA-GANADOS          PIC 9(03)V99 VALUE ZERO.           
001220     05  WKS-PIP-HAY-TASA-GANADOS      PIC X(01) VALUE 'N'.               
001230         88  PIP-HAY-TASA-GANADOS          VALUE 'S'.                     
001240     05  FILLER                        PIC X(01) VALUE SPACES.            
001250*----------------------------------------------------------------         
001260*    METRICAS DE INGRESOS (REVENUE ANALYZER)                              
001270*----------------------------------------------------------------         
001280 01  WKS-MET-INGRESOS.                                                    
001290     05  WKS-ING-TOTAL                 PIC S9(11)V99 VALUE ZERO.          
001300     05  WKS-ING-RECONOCIDO            PIC S9(11)V99 VALUE ZERO.          
001310     05  WKS-ING-PRONOSTICADO          PIC S9(11)V99 VALUE ZERO.          
001320     05  WKS-ING-YTD                   PIC S9(11)V99 VALUE ZERO.          
001330     05  FILLER                        PIC X(01) VALUE SPACES.            
001340*----------------------------------------------------------------         
001350*    METRICAS DE EJECUCION (EXECUTION ANALYZER)                           
001360*----------------------------------------------------------------         
001370 01  WKS-MET-EJECUCION.                                                   
001380     05  WKS-EJE-TOTAL                 PIC 9(07) COMP VALUE ZERO.         
001390     05  WKS-EJE-PLANNING              PIC 9(07) COMP VALUE ZERO.         
001400     05  WKS-EJE-EN-PROGRESO           PIC 9(07) COMP VALUE ZERO.         
001410     05  WKS-EJE-COMPLETADAS           PIC 9(07) COMP VALUE ZERO.         
001420     05  WKS-EJE-EN-ESPERA             PIC 9(07) COMP VALUE ZERO.         
001430     05  WKS-EJE-CANCELADAS            PIC 9(07) COMP VALUE ZERO.         
001440     05  WKS-EJE-TASA-COMPLETADO       PIC 9(03)V99 VALUE ZERO.           
001450     05  WKS-EJE-INGRESO-ENTREGADO     PIC S9(11)V99 VALUE ZERO.          
001460     05  WKS-EJE-BACKLOG               PIC S9(11)V99 VALUE ZERO.          
001470     05  FILLER                        PIC X(01) VALUE SPACES.            
001480*----------------------------------------------------------------         
001490*    VEREDICTO DE LIDERAZGO (LEADERSHIP ANALYZER)                         
001500*----------------------------------------------------------------         
001510 01  WKS-MET-LIDERAZGO.                                                   
001520     05  WKS-LID-PUNTAJE               PIC S9(02) COMP VALUE ZERO.        
001530     05  WKS-LID-SALUD                 PIC X(15) VALUE SPACES.            
001540     05  WKS-LID-NUM-DESTACADOS        PIC 9(01) COMP VALUE ZERO.         
001550     05  WKS-LID-DESTACADO OCCURS 4 TIMES                                 
001560                        INDEXED BY WKS-LID-D-IDX                          
001570                                   PIC X(80).                             
001580     05  WKS-LID-NUM-RIESGOS           PIC 9(01) COMP VALUE ZERO.         
001590     05  WKS-LID-RIESGO OCCURS 3 TIMES                                    
001600                        INDEXED BY WKS-LID-R-IDX                          
001610                                   PIC X(80).                             
001620     05  WKS-LID-NUM-OPORTUNIDAD       PIC 9(01) COMP VALUE ZERO.         
001630     05  WKS-LID-OPORTUNIDAD OCCURS 3 TIMES                               
001640                        INDEXED BY WKS-LID-O-IDX                          
001650                                   PIC X(80).                             
001660     05  FILLER                        PIC X(01) VALUE SPACES.            
