000010******************************************************************        
000020*      G B I Q R Y  -  A R C H I V O   D E   C O N S U L T A S   *        
000030******************************************************************        
000040*    COPYBOOK    : GBIQRY                                                 
000050*    ARCHIVO     : GBIQRY (QUERY-FILE)                                    
000060*    ORGANIZACION: LINE SEQUENTIAL, HASTA 120 CARACTERES                  
000070*    CONTENIDO   : UNA PREGUNTA DE NEGOCIO EN TEXTO LIBRE POR             
000080*                  LINEA (P.EJ. "WHAT IS OUR PIPELINE FOR                 
000090*                  TECHNOLOGY THIS QUARTER").                             
000100******************************************************************        
000110 01  GBIQ-QUERY-RECORD.                                                   
000120     05  GBIQ-QRY-TEXT                 PIC X(120).                        
000130     05  FILLER                        PIC X(01) VALUE SPACES.            
