000010******************************************************************        
000020*      G B I W O R D  -  M A E S T R O   D E   O R D E N E S     *        
000030******************************************************************        
000040*    COPYBOOK    : GBIWORD                                                
000050*    ARCHIVO     : GBIWORD (WORKORD-FILE)                                 
000060*    ORGANIZACION: SECUENCIAL, LONGITUD FIJA 110                          
000070*    CONTENIDO   : UN REGISTRO POR ORDEN DE TRABAJO (WORK ORDER)          
000080*                  DE EJECUCION DE PROYECTOS. ARCHIVO NO                  
000090*                  ORDENADO; TODA LECTURA ES BARRIDO SECUENCIAL.          
000100*    NOTA        : LOS CAMPOS RAW LLEGAN SIN NORMALIZAR IGUAL             
000110*                  QUE EN GBIDEAL. LA NORMALIZACION SE HACE EN            
000120*                  WORKING-STORAGE (GBIWNRM).                             
000130******************************************************************        
000140 01  GBIW-WORD-RECORD.                                                    
000150*---------------------------------------------------------------          
000160*    LLAVE DE LA ORDEN DE TRABAJO                                         
000170*---------------------------------------------------------------          
000180     05  GBIW-WO-ID                    PIC X(10).                         
000190*---------------------------------------------------------------          
000200*    NOMBRE DE LA ORDEN - OBLIGATORIO; EN BLANCO = REGISTRO NO            
000210*    VALIDO (SE EXCLUYE ANTES DE CUALQUIER ANALISIS)                      
000220*---------------------------------------------------------------          
000230     05  GBIW-WO-NAME                  PIC X(30).                         
000240*---------------------------------------------------------------          
000250*    INGRESO CONTRACTUAL SIN NORMALIZAR (MONEDA CON SIMBOLOS,             
000260*    COMAS, BLANCOS U OTRO TEXTO NO NUMERICO)                             
000270*---------------------------------------------------------------          
000280     05  GBIW-REVENUE-RAW              PIC X(15).                         
000290*---------------------------------------------------------------          
000300*    ESTADO DE LA ORDEN EN TEXTO LIBRE (PLANNING, IN PROGRESS,            
000310*    COMPLETED, ON HOLD, CANCELLED U OTRO TEXTO)                          
000320*---------------------------------------------------------------          
000330     05  GBIW-STATUS-RAW               PIC X(20).                         
000340*---------------------------------------------------------------          
000350*    SECTOR / INDUSTRIA DEL CLIENTE EN TEXTO LIBRE                        
000360*---------------------------------------------------------------          
000370     05  GBIW-SECTOR-RAW               PIC X(20).                         
000380*---------------------------------------------------------------          
000390*    FECHA DE ORDEN / RECONOCIMIENTO SIN NORMALIZAR (VARIOS               
000400*    FORMATOS POSIBLES; PUEDE VENIR EN BLANCO)                            
000410*---------------------------------------------------------------          
000420     05  GBIW-DATE-RAW                 PIC X(10).                         
000430*---------------------------------------------------------------          
000440*    RESERVADO PARA USO FUTURO DEL AREA DE OPERACIONES                    
000450*---------------------------------------------------------------          
000460     05  FILLER                        PIC X(05).                         
000470*                                                                         
000480*  VISTA ALTERNA DEL AREA DE RESERVA: SEPARA UN INDICADOR DE              
000490*  RECALCULO (1 BYTE) DEL REMANENTE SIN USO, PARA UN FUTURO               
000500*  ENGANCHE CON EL MODULO DE BACKLOG POR PROYECTO.                        
000510 01  GBIW-WORD-RECORD-ALT REDEFINES GBIW-WORD-RECORD.                     
000520     05  FILLER                        PIC X(105).                        
000530     05  GBIW-IND-RECALCULO            PIC X(01).                         
000540     05  FILLER                        PIC X(04).                         
