000010******************************************************************        
000020* G B I W N R M - T A B L A   D E   O R D E N E S   V A L I D A S*        
000030******************************************************************        
000040*    COPYBOOK    : GBIWNRM                                                
000050*    CONTENIDO   : TABLA EN MEMORIA DE LAS ORDENES DE TRABAJO YA          
000060*                  NORMALIZADAS Y VALIDADAS, CARGADA POR CADA             
000070*                  CORRIDA DE CONSULTA (BARRIDO COMPLETO DE               
000080*                  GBIWORD).                                              
000090*    LIMITE      : 5000 ORDENES - MISMO CRITERIO DE VOLUMEN QUE           
000100*                  GBIDNRM (TICKET GBI-0001).                             
000110******************************************************************        
000120 01  WKS-TABLA-WORDS.                                                     
000130     05  WKS-W-TOTAL-CARGADOS          PIC 9(07) COMP VALUE ZERO.         
000140     05  WKS-W-ENTRADA OCCURS 5000 TIMES                                  
000150                      INDEXED BY WKS-W-IDX.                               
000160         10  WKS-W-ID                  PIC X(10).                         
000170         10  WKS-W-REVENUE             PIC S9(09)V99.                     
000180         10  WKS-W-STATUS              PIC X(12).                         
000190         10  WKS-W-SECTOR              PIC X(15).                         
000200         10  WKS-W-DATE                PIC 9(08).                         
000210         10  FILLER                    PIC X(10).                         
