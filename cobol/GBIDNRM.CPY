000010******************************************************************        
000020*    G B I D N R M  -  T A B L A   D E   D E A L S   V A L I D O S        
000030******************************************************************        
000040*    COPYBOOK    : GBIDNRM                                                
000050*    CONTENIDO   : TABLA EN MEMORIA DE LOS DEALS YA NORMALIZADOS          
000060*                  Y VALIDADOS, CARGADA POR CADA CORRIDA DE               
000070*                  CONSULTA (BARRIDO COMPLETO DE GBIDEAL).                
000080*    LIMITE      : 5000 DEALS - VOLUMEN MAXIMO DIARIO ACORDADO            
000090*                  CON EL AREA COMERCIAL (VER TICKET GBI-0001).           
000100******************************************************************        
000110 01  WKS-TABLA-DEALS.                                                     
000120     05  WKS-D-TOTAL-CARGADOS          PIC 9(07) COMP VALUE ZERO.         
000130     05  WKS-D-ENTRADA OCCURS 5000 TIMES                                  
000140                      INDEXED BY WKS-D-IDX.                               
000150         10  WKS-D-ID                  PIC X(10).                         
000160         10  WKS-D-AMOUNT              PIC S9(09)V99.                     
000170         10  WKS-D-STAGE               PIC X(12).                         
000180         10  WKS-D-SECTOR              PIC X(15).                         
000190         10  WKS-D-CLOSE-DATE          PIC 9(08).                         
000200         10  WKS-D-STAGE-WEIGHT        PIC 9(01)V99.                      
000210         10  FILLER                    PIC X(08).                         
