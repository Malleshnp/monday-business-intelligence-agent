000010******************************************************************        
000020*      G B I R P T  -  A R C H I V O   D E   R E P O R T E       *        
000030******************************************************************        
000040*    COPYBOOK    : GBIRPT                                                 
000050*    ARCHIVO     : GBIRPT (REPORT-FILE)                                   
000060*    ORGANIZACION: LINE SEQUENTIAL, 132 CARACTERES                        
000070*    CONTENIDO   : LINEAS DEL REPORTE GERENCIAL, UNA SECCION              
000080*                  POR CONSULTA EN EL ORDEN DEL ARCHIVO DE                
000090*                  ENTRADA, MAS UNA LINEA FINAL DE CONTROL.               
000100******************************************************************        
000110 01  GBIR-REPORT-LINE.                                                    
000120     05  GBIR-RPT-LINE                 PIC X(132).                        
000130     05  FILLER                        PIC X(01) VALUE SPACES.            
