000110******************************************************************        
000120* FECHA       : 14/03/1991                                       *        
000130* PROGRAMADOR : MARIA ELENA SOSA (MSOS)                          *        
000140* APLICACION  : GERENCIA / INTELIGENCIA DE NEGOCIO               *        
000150* PROGRAMA    : TLGB1R01                                         *        
000160* TIPO        : BATCH                                            *        
000170* DESCRIPCION : LEE EL MAESTRO DE NEGOCIOS (DEALS) Y EL MAESTRO  *        
000180*             : DE ORDENES DE TRABAJO, LOS VALIDA Y NORMALIZA,   *        
000190*             : Y RESPONDE CADA PREGUNTA GERENCIAL DEL ARCHIVO   *        
000200*             : DE CONSULTAS CON UN REPORTE DE METRICAS DE       *        
000210*             : EMBUDO DE VENTAS, INGRESOS, EJECUCION Y UN       *        
000220*             : VEREDICTO DE LIDERAZGO                           *        
000230* ARCHIVOS    : GBIDEAL=C, GBIWORD=C, GBICONS=C, GBIREPO=A       *        
000240* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (GENERA REPORTE)        *        
000250* INSTALADO   : DD/MM/AAAA                                       *        
000260* BPM/RATIONAL: 411205                                           *        
000270* NOMBRE      : REPORTE GERENCIAL DE INTELIGENCIA DE NEGOCIO     *        
000280* DESCRIPCION : NUEVO                                            *        
000290******************************************************************        
000300*  B I T A C O R A   D E   C A M B I O S                         *        
000310*----------------------------------------------------------------*        
000320* 14/03/1991 MSOS BPM-411205  PRIMERA VERSION - ALTA DEL PROGRAMA         
000330*             SEGUN REQUERIMIENTO DE GERENCIA COMERCIAL PARA              
000340*             AUTOMATIZAR EL REPORTE MENSUAL DE PIPELINE.                 
000350* 02/09/1991 MSOS BPM-411360  SE AGREGA EL ANALIZADOR DE                  
000360*             INGRESOS SOBRE EL MAESTRO DE ORDENES DE TRABAJO.            
000370* 18/01/1992 MSOS BPM-411588  SE AGREGA EL ANALIZADOR DE                  
000380*             EJECUCION (ESTADO DE ORDENES DE TRABAJO).                   
000390* 07/07/1992 RVAS BPM-412011  SE AGREGA EL VEREDICTO DE                   
000400*             LIDERAZGO (DESTACADOS, RIESGOS, OPORTUNIDADES).             
000410* 23/11/1992 RVAS BPM-412299  CORRIGE PONDERACION DE ETAPA                
000420*             'NEGOTIATION' QUE SE ESTABA APLICANDO AL 70% Y              
000430*             DEBIA SER AL 75% SEGUN CRITERIO COMERCIAL.                  
000440* 09/04/1993 MSOS BPM-412710  SE AGREGA EL PARSEO DE CONSULTAS EN         
000450*             TEXTO LIBRE (ANTES SOLO SE ACEPTABA UN CODIGO DE            
000460*             TIPO DE REPORTE EN SYSIN).                                  
000470* 26/08/1993 MSOS BPM-413044  SE AGREGA FILTRO POR SECTOR Y POR           
000480*             ETAPA/ESTADO DENTRO DE LA CONSULTA.                         
000490* 15/02/1994 RVAS BPM-413501  SE AGREGA EL REPORTE DE CALIDAD DE          
000500*             DATOS (REGISTROS EXCLUIDOS POR NOMBRE EN BLANCO).           
000510* 30/06/1994 RVAS BPM-413822  SE AMPLIA EL PARSEO DE FECHAS PARA          
000520*             ACEPTA MM/DD/AAAA Y DD/MM/AAAA ADEMAS DE AAAA-MM-DD.        
000530* 11/10/1994 MSOS BPM-414090  SE AGREGA EL CALCULO DE RANGO DE            
000540*             FECHAS (TRIMESTRE ACTUAL, ANTERIOR, ETC.) RELATIVO          
000550*             A LA FECHA DE CORRIDA RECIBIDA POR SYSIN.                   
000560* 04/03/1995 MSOS BPM-414455  VERSION ESTABLE, PASA A PRODUCCION          
000570*             EN EL CIERRE MENSUAL DE GERENCIA COMERCIAL.                 
000580* 19/09/1998 JCHA BPM-417702  REVISION DE FIN DE SIGLO: SE AMPLIAN        
000590*             LOS CAMPOS DE FECHA A 4 DIGITOS DE ANIO EN TODAS LAS        
000600*             TABLAS DE TRABAJO Y SE REVISA EL CALCULO DE                 
000610*             TRIMESTRES PARA EL CAMBIO DE SIGLO.                         
000620* 11/01/1999 JCHA BPM-417900  PRUEBAS DE FIN DE SIGLO EXITOSAS,           
000630*             SIN HALLAZGOS ADICIONALES.                                  
000640* 07/05/2001 LTOR BPM-419944  SE AGREGA EL TIPO DE CONSULTA CUSTOM        
000650*             (SIN CLASIFICACION CLARA) CON RESUMEN GENERICO DE           
000660*             PIPELINE Y EJECUCION.                                       
000670* 14/02/2003 LTOR BPM-421280  SE CORRIGE EL CALCULO DE INGRESO            
000680*             RECONOCIDO: SOLO ORDENES EN ESTADO COMPLETED, ANTES         
000690*             SE INCLUIA TAMBIEN ON HOLD POR ERROR.                       
000700******************************************************************        
000710 IDENTIFICATION DIVISION.                                                 
000720 PROGRAM-ID.                    GBIRPT00.                                 
000730 AUTHOR.                        MARIA ELENA SOSA.                         
000740 INSTALLATION.                  GERENCIA COMERCIAL - CENTRO DE            
000750                                COMPUTO.                                  
000760 DATE-WRITTEN.                  14/03/1991.                               
000770 DATE-COMPILED.                 14/03/1991.                               
000780 SECURITY.                      USO INTERNO - GERENCIA COMERCIAL.         
000790*-----------------------------------------------------------------        
000800*  A M B I E N T E   Y   A R C H I V O S                         *        
000810*-----------------------------------------------------------------        
000820 ENVIRONMENT DIVISION.                                                    
000830 CONFIGURATION SECTION.                                                   
000840 SPECIAL-NAMES.                                                           
000850     C01                        IS TOP-OF-FORM                            
000860     CLASS DIGITOS              IS '0' THRU '9'                           
000870     CLASS ALFAS-MINUS          IS 'a' THRU 'z'                           
000880     CLASS ALFAS-MAYUS          IS 'A' THRU 'Z'.                          
000890 INPUT-OUTPUT SECTION.                                                    
000900 FILE-CONTROL.                                                            
000910     SELECT GBIDEAL ASSIGN      TO GBIDEAL                                
000920            ORGANIZATION        IS SEQUENTIAL                             
000930            ACCESS MODE         IS SEQUENTIAL                             
000940            FILE STATUS         IS FS-GBIDEAL                             
000950                                   FSE-GBIDEAL.                           
000960     SELECT GBIWORD ASSIGN      TO GBIWORD                                
000970            ORGANIZATION        IS SEQUENTIAL                             
000980            ACCESS MODE         IS SEQUENTIAL                             
000990            FILE STATUS         IS FS-GBIWORD                             
001000                                   FSE-GBIWORD.                           
001010     SELECT GBICONS ASSIGN      TO GBICONS                                
001020            ORGANIZATION        IS LINE SEQUENTIAL                        
001030            ACCESS MODE         IS SEQUENTIAL                             
001040            FILE STATUS         IS FS-GBICONS                             
001050                                   FSE-GBICONS.                           
001060     SELECT GBIREPO ASSIGN      TO GBIREPO                                
001070            ORGANIZATION        IS LINE SEQUENTIAL                        
001080            ACCESS MODE         IS SEQUENTIAL                             
001090            FILE STATUS         IS FS-GBIREPO                             
001100                                   FSE-GBIREPO.                           
001110*-----------------------------------------------------------------        
001120*  D E F I N I C I O N   D E   A R C H I V O S                   *        
001130*-----------------------------------------------------------------        
001140 FILE SECTION.                                                            
001150*    MAESTRO DE NEGOCIOS (DEALS) DEL EMBUDO COMERCIAL                     
001160 FD  GBIDEAL.                                                             
001170     COPY GBIDEAL.                                                        
001180*    MAESTRO DE ORDENES DE TRABAJO (EJECUCION DE PROYECTOS)               
001190 FD  GBIWORD.                                                             
001200     COPY GBIWORD.                                                        
001210*    ARCHIVO DE CONSULTAS GERENCIALES EN TEXTO LIBRE                      
001220 FD  GBICONS.                                                             
001230     COPY GBIQRY.                                                         
001240*    REPORTE DE SALIDA - UNA SECCION POR CONSULTA                         
001250 FD  GBIREPO.                                                             
001260     COPY GBIRPT.                                                         
001270*-----------------------------------------------------------------        
001280*  A R E A S   D E   T R A B A J O                               *        
001290*-----------------------------------------------------------------        
001300 WORKING-STORAGE SECTION.                                                 
001310*-----------------------------------------------------------------        
001320*  RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS                  *        
001330*-----------------------------------------------------------------        
001340 01  WKS-FS-STATUS.                                                       
001350*      MAESTRO DE DEALS                                                   
001360     05  FS-GBIDEAL              PIC 9(02) VALUE ZEROES.                  
001370     05  FSE-GBIDEAL.                                                     
001380         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001390         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001400         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001410*      MAESTRO DE ORDENES DE TRABAJO                                      
001420     05  FS-GBIWORD              PIC 9(02) VALUE ZEROES.                  
001430     05  FSE-GBIWORD.                                                     
001440         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001450         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001460         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001470*      ARCHIVO DE CONSULTAS                                               
001480     05  FS-GBICONS              PIC 9(02) VALUE ZEROES.                  
001490     05  FSE-GBICONS.                                                     
001500         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001510         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001520         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001530*      ARCHIVO DE REPORTE                                                 
001540     05  FS-GBIREPO              PIC 9(02) VALUE ZEROES.                  
001550     05  FSE-GBIREPO.                                                     
001560         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001570         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001580         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001590*      VARIABLES DE LA RUTINA DE FSE                                      
001600     05  PROGRAMA               PIC X(08) VALUE SPACES.                   
001610     05  ARCHIVO                PIC X(08) VALUE SPACES.                   
001620     05  ACCION                 PIC X(10) VALUE SPACES.                   
001630     05  LLAVE                  PIC X(32) VALUE SPACES.                   
001640     05  FILLER                        PIC X(01) VALUE SPACES.            
001650*-----------------------------------------------------------------        
001660*  PARAMETRO DE CORRIDA (FECHA DE PROCESO, VIENE DE SYSIN)       *        
001670*-----------------------------------------------------------------        
001680 01  WKS-PARAMETRO-CORRIDA.                                               
001690     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZERO.                 
001700     05  FILLER                        PIC X(01) VALUE SPACES.            
001710 01  WKS-PARAMETRO-CORRIDA-R                                              
001720                REDEFINES WKS-PARAMETRO-CORRIDA.                          
001730     05  WKS-FC-ANIO                PIC 9(04).                            
001740     05  WKS-FC-MES                 PIC 9(02).                            
001750     05  WKS-FC-DIA                 PIC 9(02).                            
001760     05  FILLER                        PIC X(01) VALUE SPACES.            
001770*-----------------------------------------------------------------        
001780*  RANGO DE FECHAS DE LA CONSULTA (CALCULADORA DE PERIODO)       *        
001790*-----------------------------------------------------------------        
001800 01  WKS-RANGO-FECHAS.                                                    
001810     05  WKS-RNG-FECHA-INI          PIC 9(08) VALUE ZERO.                 
001820     05  WKS-RNG-FECHA-FIN          PIC 9(08) VALUE ZERO.                 
001830     05  FILLER                        PIC X(01) VALUE SPACES.            
001840 01  WKS-RANGO-FECHAS-R REDEFINES WKS-RANGO-FECHAS.                       
001850     05  WKS-RNG-INI-ANIO           PIC 9(04).                            
001860     05  WKS-RNG-INI-MES            PIC 9(02).                            
001870     05  WKS-RNG-INI-DIA            PIC 9(02).                            
001880     05  WKS-RNG-FIN-ANIO           PIC 9(04).                            
001890     05  WKS-RNG-FIN-MES            PIC 9(02).                            
001900     05  WKS-RNG-FIN-DIA            PIC 9(02).                            
001910     05  FILLER                        PIC X(01) VALUE SPACES.            
001920 01  WKS-TRIMESTRE                  PIC 9(01) COMP VALUE ZERO.            
001930*-----------------------------------------------------------------        
001940*  CONTADORES Y SWITCHES DE UN SOLO DATO                         *        
001950*-----------------------------------------------------------------        
001960 77  WKS-NUM-CONSULTAS         PIC 9(05) COMP VALUE ZERO.                 
001970 77  WKS-TALLY                 PIC 9(04) COMP VALUE ZERO.                 
001980 77  WKS-TALLY2                PIC 9(04) COMP VALUE ZERO.                 
001990 77  WKS-SUB                   PIC 9(04) COMP VALUE ZERO.                 
002000 77  WKS-LARGO                 PIC 9(04) COMP VALUE ZERO.                 
002010 77  WKS-MAYOR-SCORE           PIC 9(03) COMP VALUE ZERO.                 
002020 77  WKS-LINEAS-ESCRITAS       PIC 9(07) COMP VALUE ZERO.                 
002030 77  WKS-CAL-MAX-AVISOS       PIC 9(01) COMP VALUE ZERO.                  
002040 77  WKS-CAL-TOPE-AVISOS      PIC 9(02) COMP VALUE ZERO.                  
002050*-----------------------------------------------------------------        
002060*  SWITCHES DE FIN DE ARCHIVO Y BANDERAS DE VALIDACION           *        
002070*-----------------------------------------------------------------        
002080 01  WKS-FLAGS.                                                           
002090     05  WKS-FIN-DEALS              PIC 9(01) VALUE ZERO.                 
002100         88  FIN-DEALS              VALUE 1.                              
002110     05  WKS-FIN-WORDS              PIC 9(01) VALUE ZERO.                 
002120         88  FIN-WORDS              VALUE 1.                              
002130     05  WKS-FIN-CONSULTAS          PIC 9(01) VALUE ZERO.                 
002140         88  FIN-CONSULTAS          VALUE 1.                              
002150     05  WKS-DEAL-VALIDO            PIC X(01) VALUE 'N'.                  
002160         88  DEAL-ES-VALIDO         VALUE 'S'.                            
002170     05  WKS-WORD-VALIDO            PIC X(01) VALUE 'N'.                  
002180         88  WORD-ES-VALIDO         VALUE 'S'.                            
002190     05  WKS-HAY-SECTOR-QRY         PIC X(01) VALUE 'N'.                  
002200         88  HAY-SECTOR-QRY         VALUE 'S'.                            
002210     05  WKS-SECTOR-COINCIDE        PIC X(01) VALUE 'N'.                  
002220         88  SECTOR-COINCIDE        VALUE 'S'.                            
002230     05  FILLER                        PIC X(01) VALUE SPACES.            
002240*-----------------------------------------------------------------        
002250*  AREA DE TRABAJO PARA LIMPIEZA DE MONTOS (MONTO-RAW A NUMERO)  *        
002260*-----------------------------------------------------------------        
002270 01  WKS-MONTO-PARSE.                                                     
002280     05  WKS-MP-ENTRADA             PIC X(15).                            
002290     05  WKS-MP-LIMPIO              PIC X(15) VALUE SPACES.               
002300     05  WKS-MP-LIMPIO-LEN          PIC 9(02) COMP VALUE ZERO.            
002310     05  WKS-MP-CHAR                PIC X(01).                            
002320     05  WKS-MP-I                   PIC 9(02) COMP VALUE ZERO.            
002330     05  WKS-MP-VALOR               PIC S9(09)V99 VALUE ZERO.             
002340     05  WKS-MP-INT-VALUE           PIC S9(09) COMP VALUE 0.              
002350     05  WKS-MP-FRAC-VALUE          PIC 9(02) COMP VALUE 0.               
002360     05  WKS-MP-FRAC-DIGITS         PIC 9(01) COMP VALUE 0.               
002370     05  WKS-MP-DIGIT               PIC 9(01) VALUE ZERO.                 
002380     05  WKS-MP-NEGATIVO            PIC X(01) VALUE 'N'.                  
002390     05  WKS-MP-VISTO-PUNTO         PIC X(01) VALUE 'N'.                  
002400     05  FILLER                        PIC X(01) VALUE SPACES.            
002410*-----------------------------------------------------------------        
002420*  AREA DE TRABAJO PARA PARSEO DE FECHAS (4 FORMATOS NUMERICOS)  *        
002430*-----------------------------------------------------------------        
002440 01  WKS-FECHA-PARSE.                                                     
002450     05  WKS-DP-ENTRADA             PIC X(10).                            
002460     05  WKS-DP-RESULT              PIC 9(08) VALUE ZERO.                 
002470     05  WKS-DP-ANIO                PIC 9(04) VALUE ZERO.                 
002480     05  WKS-DP-MES                 PIC 9(02) VALUE ZERO.                 
002490     05  WKS-DP-DIA                 PIC 9(02) VALUE ZERO.                 
002500     05  WKS-DP-FORMATO             PIC X(01) VALUE SPACE.                
002510     05  FILLER                        PIC X(01) VALUE SPACES.            
002520*-----------------------------------------------------------------        
002530*  AREA DE TRABAJO PARA TEXTO Y ETAPA/SECTOR/ESTADO NORMALIZADO  *        
002540*-----------------------------------------------------------------        
002550 01  WKS-TEXTO-PARSE.                                                     
002560     05  WKS-TP-ENTRADA             PIC X(20).                            
002570     05  WKS-TP-MINUSCULA           PIC X(20).                            
002580     05  WKS-TP-SALIDA              PIC X(15) VALUE SPACES.               
002590     05  FILLER                        PIC X(01) VALUE SPACES.            
002600*-----------------------------------------------------------------        
002610*  MASCARAS DE EDICION PARA EL REPORTE                           *        
002620*-----------------------------------------------------------------        
002630 01  WKS-EDICION.                                                         
002640     05  WKS-ED-MONTO           PIC $Z,ZZZ,ZZZ,ZZ9.                       
002650     05  WKS-ED-MONTO-N         PIC -Z,ZZZ,ZZZ,ZZ9.                       
002660     05  WKS-ED-PORC                PIC ZZ9.99.                           
002670     05  WKS-ED-CONF                PIC ZZ9.9.                            
002680     05  WKS-ED-CONTEO              PIC ZZZ,ZZ9.                          
002690     05  WKS-ED-CONTEO2             PIC ZZ,ZZ9.                           
002700     05  WKS-ED-ENTERO              PIC Z,ZZZ,ZZZ,ZZ9.                    
002710     05  WKS-ED-IMPL             PIC 9(01).                               
002720     05  WKS-ED-CONFQ               PIC 9.99.                             
002730     05  FILLER                        PIC X(01) VALUE SPACES.            
002740*-----------------------------------------------------------------        
002750*  LINEA DE SALIDA DE TRABAJO Y CONTADOR DE IMPLICACIONES        *        
002760*-----------------------------------------------------------------        
002770 01  WKS-LINEA-REPORTE              PIC X(132) VALUE SPACES.              
002780 01  WKS-IMPLICACION-NUM             PIC 9(01) COMP VALUE ZERO.           
002790 01  WKS-ENCONTRADO                  PIC X(01) VALUE 'N'.                 
002800     88  ENCONTRADO                      VALUE 'S'.                       
002810*-----------------------------------------------------------------        
002820*  CLAVE DE MES PARA EL DESGLOSE DE INGRESOS (AAAA-MM)           *        
002830*-----------------------------------------------------------------        
002840 01  WKS-MES-CLAVE-CALC.                                                  
002850     05  WKS-MCT-ANIO               PIC 9(04).                            
002860     05  WKS-MCT-GUION              PIC X(01) VALUE '-'.                  
002870     05  WKS-MCT-MES                PIC 9(02).                            
002880     05  FILLER                        PIC X(01) VALUE SPACES.            
002890*-----------------------------------------------------------------        
002900*  AREAS AUXILIARES DEL CALCULO DE RANGO DE TRIMESTRES           *        
002910*-----------------------------------------------------------------        
002920 01  WKS-RNG-TRIM-1                  PIC S9(02) COMP VALUE 0.             
002930 01  WKS-RNG-ANIO-1                  PIC 9(04) COMP VALUE 0.              
002940 01  WKS-RNG-MES-1                   PIC 9(02) COMP VALUE 0.              
002950 01  WKS-RNG-FECHA-CALC              PIC 9(08) VALUE 0.                   
002960*-----------------------------------------------------------------        
002970*  TABLAS NORMALIZADAS DE DEALS Y ORDENES DE TRABAJO             *        
002980*-----------------------------------------------------------------        
002990     COPY GBIDNRM.                                                        
003000     COPY GBIWNRM.                                                        
003010*-----------------------------------------------------------------        
003020*  METRICAS, DESGLOSES, CALIDAD DE DATOS Y VEREDICTO DE PARSEO   *        
003030*-----------------------------------------------------------------        
003040     COPY GBIMETR.                                                        
003050*-----------------------------------------------------------------        
003060*  RETENEDORES DE ETAPA/ESTADO Y SECTOR YA NORMALIZADOS          *        
003070*-----------------------------------------------------------------        
003080 01  WKS-ETAPA-NORM                  PIC X(12) VALUE SPACES.              
003090 01  WKS-SECTOR-NORM                 PIC X(15) VALUE SPACES.              
003100*-----------------------------------------------------------------        
003110*  AUXILIARES DEL TITULO-CASO (TEXTO LIBRE SIN CATALOGAR)        *        
003120*-----------------------------------------------------------------        
003130 01  WKS-TC-J                        PIC 9(02) COMP VALUE 0.              
003140 01  WKS-TC-INICIO                   PIC X(01) VALUE 'N'.                 
003150*-----------------------------------------------------------------        
003160*  AUXILIARES DE BUSQUEDA DEL SECTOR DE MAYOR VALOR              *        
003170*-----------------------------------------------------------------        
003180 01  WKS-MAYOR-SECTOR-VALOR      PIC S9(11)V99 VALUE 0.                   
003190 01  WKS-MAYOR-SECTOR-IDX        PIC 9(02) COMP VALUE 0.                  
003200*-----------------------------------------------------------------        
003210*  LINEAS DE SEPARACION Y AUXILIAR DE NUMERACION DEL REPORTE     *        
003220*-----------------------------------------------------------------        
003230 01  WKS-RAYA-DOBLE                PIC X(68) VALUE ALL '='.               
003240 01  WKS-RAYA-SIMPLE               PIC X(68) VALUE ALL '-'.               
003250 01  WKS-ED-DIGITO                 PIC 9 VALUE ZERO.                      
003260*-----------------------------------------------------------------        
003270*  D I V I S I O N   D E   P R O C E D I M I E N T O S           *        
003280*-----------------------------------------------------------------        
003290 PROCEDURE DIVISION.                                                      
003300*-----------------------------------------------------------------        
003310*  000-MAIN - CONTROL PRINCIPAL DEL PROCESO                      *        
003320*-----------------------------------------------------------------        
003330 000-MAIN SECTION.                                                        
003340     PERFORM 1000-INICIO.                                                 
003350     PERFORM 1400-CARGA-DEALS UNTIL FIN-DEALS.                            
003360     PERFORM 1500-CARGA-WORDS UNTIL FIN-WORDS.                            
003370     PERFORM 2600-CALCULA-CALIDAD.                                        
003380     PERFORM 3000-ANALIZA-CONSULTA UNTIL FIN-CONSULTAS.                   
003390     PERFORM 9000-CIERRE.                                                 
003400     STOP RUN.                                                            
003410 000-MAIN-E.  EXIT.                                                       
003420*-----------------------------------------------------------------        
003430*  1000-INICIO - ABRE ARCHIVOS Y TOMA LA FECHA DE CORRIDA        *        
003440*-----------------------------------------------------------------        
003450 1000-INICIO SECTION.                                                     
003460     MOVE 'GBIRPT00' TO PROGRAMA.                                         
003470     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN.                                 
003480     OPEN INPUT  GBIDEAL.                                                 
003490     IF FS-GBIDEAL NOT = '00'                                             
003500        MOVE 'GBIDEAL'  TO ARCHIVO                                        
003510        MOVE 'OPEN'     TO ACCION                                         
003520        PERFORM 9900-ERROR-ARCHIVO                                        
003530     END-IF.                                                              
003540     OPEN INPUT  GBIWORD.                                                 
003550     IF FS-GBIWORD NOT = '00'                                             
003560        MOVE 'GBIWORD'  TO ARCHIVO                                        
003570        MOVE 'OPEN'     TO ACCION                                         
003580        PERFORM 9900-ERROR-ARCHIVO                                        
003590     END-IF.                                                              
003600     OPEN INPUT  GBICONS.                                                 
003610     IF FS-GBICONS NOT = '00'                                             
003620        MOVE 'GBICONS'  TO ARCHIVO                                        
003630        MOVE 'OPEN'     TO ACCION                                         
003640        PERFORM 9900-ERROR-ARCHIVO                                        
003650     END-IF.                                                              
003660     OPEN OUTPUT GBIREPO.                                                 
003670     IF FS-GBIREPO NOT = '00'                                             
003680        MOVE 'GBIREPO'  TO ARCHIVO                                        
003690        MOVE 'OPEN'     TO ACCION                                         
003700        PERFORM 9900-ERROR-ARCHIVO                                        
003710     END-IF.                                                              
003720     INITIALIZE WKS-CALIDAD.                                              
003730     MOVE ZERO TO WKS-D-TOTAL-CARGADOS WKS-W-TOTAL-CARGADOS.              
003740     PERFORM 1410-LEE-DEAL.                                               
003750     PERFORM 1510-LEE-WORD.                                               
003760     PERFORM 1340-LEE-CONSULTA.                                           
003770 1000-INICIO-E.  EXIT.                                                    
003780*-----------------------------------------------------------------        
003790*  LECTURA ANTICIPADA DE LOS TRES ARCHIVOS DE ENTRADA            *        
003800*-----------------------------------------------------------------        
003810 1340-LEE-CONSULTA SECTION.                                               
003820     READ GBICONS                                                         
003830         AT END SET FIN-CONSULTAS TO TRUE                                 
003840     END-READ.                                                            
003850     IF NOT FIN-CONSULTAS AND FS-GBICONS NOT = '00'                       
003860        MOVE 'GBICONS'  TO ARCHIVO                                        
003870        MOVE 'READ'     TO ACCION                                         
003880        PERFORM 9900-ERROR-ARCHIVO                                        
003890     END-IF.                                                              
003900 1340-LEE-CONSULTA-E.  EXIT.                                              
003910 1410-LEE-DEAL SECTION.                                                   
003920     READ GBIDEAL                                                         
003930         AT END SET FIN-DEALS TO TRUE                                     
003940     END-READ.                                                            
003950     IF NOT FIN-DEALS AND FS-GBIDEAL NOT = '00'                           
003960        MOVE 'GBIDEAL'  TO ARCHIVO                                        
003970        MOVE 'READ'     TO ACCION                                         
003980        PERFORM 9900-ERROR-ARCHIVO                                        
003990     END-IF.                                                              
004000 1410-LEE-DEAL-E.  EXIT.                                                  
004010 1510-LEE-WORD SECTION.                                                   
004020     READ GBIWORD                                                         
004030         AT END SET FIN-WORDS TO TRUE                                     
004040     END-READ.                                                            
004050     IF NOT FIN-WORDS AND FS-GBIWORD NOT = '00'                           
004060        MOVE 'GBIWORD'  TO ARCHIVO                                        
004070        MOVE 'READ'     TO ACCION                                         
004080        PERFORM 9900-ERROR-ARCHIVO                                        
004090     END-IF.                                                              
004100 1510-LEE-WORD-E.  EXIT.                                                  
004110*-----------------------------------------------------------------        
004120*  1400-CARGA-DEALS - VALIDA, NORMALIZA Y GUARDA UN DEAL         *        
004130*-----------------------------------------------------------------        
004140 1400-CARGA-DEALS SECTION.                                                
004150     ADD 1 TO WKS-CAL-TOTAL.                                              
004160     IF GBID-DEAL-NAME = SPACES                                           
004170        MOVE 'N' TO WKS-DEAL-VALIDO                                       
004180        ADD 1 TO WKS-CAL-EXCLUIDOS                                        
004190     ELSE                                                                 
004200        MOVE 'S' TO WKS-DEAL-VALIDO                                       
004210        ADD 1 TO WKS-CAL-VALIDOS                                          
004220        PERFORM 1420-NORMALIZA-DEAL                                       
004230        PERFORM 1430-GUARDA-DEAL                                          
004240     END-IF.                                                              
004250     PERFORM 1410-LEE-DEAL.                                               
004260 1400-CARGA-DEALS-E.  EXIT.                                               
004270*-----------------------------------------------------------------        
004280*  1420 A 1430 - NORMALIZACION Y ALMACENAMIENTO DE UN DEAL       *        
004290*-----------------------------------------------------------------        
004300 1420-NORMALIZA-DEAL SECTION.                                             
004310     MOVE GBID-AMOUNT-RAW    TO WKS-MP-ENTRADA.                           
004320     PERFORM 2100-NORMALIZA-MONTO.                                        
004330     MOVE GBID-CLOSE-DATE-RAW TO WKS-DP-ENTRADA.                          
004340     PERFORM 2200-NORMALIZA-FECHA.                                        
004350     MOVE GBID-STAGE-RAW     TO WKS-TP-ENTRADA.                           
004360     PERFORM 2500-NORMALIZA-ETAPA-EDO.                                    
004370     MOVE WKS-TP-SALIDA      TO WKS-ETAPA-NORM.                           
004380     MOVE GBID-SECTOR-RAW    TO WKS-TP-ENTRADA.                           
004390     PERFORM 2400-NORMALIZA-SECTOR.                                       
004400     MOVE WKS-TP-SALIDA      TO WKS-SECTOR-NORM.                          
004410 1420-NORMALIZA-DEAL-E.  EXIT.                                            
004420 1430-GUARDA-DEAL SECTION.                                                
004430     IF WKS-D-TOTAL-CARGADOS < 5000                                       
004440        ADD 1 TO WKS-D-TOTAL-CARGADOS                                     
004450        SET WKS-D-IDX TO WKS-D-TOTAL-CARGADOS                             
004460        MOVE GBID-DEAL-ID       TO WKS-D-ID(WKS-D-IDX)                    
004470        MOVE WKS-MP-VALOR       TO WKS-D-AMOUNT(WKS-D-IDX)                
004480        MOVE WKS-DP-RESULT      TO WKS-D-CLOSE-DATE(WKS-D-IDX)            
004490        MOVE WKS-ETAPA-NORM     TO WKS-D-STAGE(WKS-D-IDX)                 
004500        PERFORM 2530-PESO-DE-ETAPA                                        
004510        MOVE WKS-SECTOR-NORM    TO WKS-D-SECTOR(WKS-D-IDX)                
004520     ELSE                                                                 
004530        PERFORM 1600-ADVIERTE-DESBORDE-D                                  
004540     END-IF.                                                              
004550 1430-GUARDA-DEAL-E.  EXIT.                                               
004560*-----------------------------------------------------------------        
004570*  1500-CARGA-WORDS - VALIDA, NORMALIZA Y GUARDA UNA ORDEN       *        
004580*-----------------------------------------------------------------        
004590 1500-CARGA-WORDS SECTION.                                                
004600     ADD 1 TO WKS-CAL-TOTAL.                                              
004610     IF GBIW-WO-NAME = SPACES                                             
004620        MOVE 'N' TO WKS-WORD-VALIDO                                       
004630        ADD 1 TO WKS-CAL-EXCLUIDOS                                        
004640     ELSE                                                                 
004650        MOVE 'S' TO WKS-WORD-VALIDO                                       
004660        ADD 1 TO WKS-CAL-VALIDOS                                          
004670        PERFORM 1520-NORMALIZA-WORD                                       
004680        PERFORM 1530-GUARDA-WORD                                          
004690     END-IF.                                                              
004700     PERFORM 1510-LEE-WORD.                                               
004710 1500-CARGA-WORDS-E.  EXIT.                                               
004720*-----------------------------------------------------------------        
004730*  1520 A 1530 - NORMALIZACION Y ALMACENAMIENTO DE UNA ORDEN     *        
004740*-----------------------------------------------------------------        
004750 1520-NORMALIZA-WORD SECTION.                                             
004760     MOVE GBIW-REVENUE-RAW   TO WKS-MP-ENTRADA.                           
004770     PERFORM 2100-NORMALIZA-MONTO.                                        
004780     MOVE GBIW-DATE-RAW      TO WKS-DP-ENTRADA.                           
004790     PERFORM 2200-NORMALIZA-FECHA.                                        
004800     MOVE GBIW-STATUS-RAW    TO WKS-TP-ENTRADA.                           
004810     PERFORM 2500-NORMALIZA-ETAPA-EDO.                                    
004820     MOVE WKS-TP-SALIDA      TO WKS-ETAPA-NORM.                           
004830     MOVE GBIW-SECTOR-RAW    TO WKS-TP-ENTRADA.                           
004840     PERFORM 2400-NORMALIZA-SECTOR.                                       
004850     MOVE WKS-TP-SALIDA      TO WKS-SECTOR-NORM.                          
004860 1520-NORMALIZA-WORD-E.  EXIT.                                            
004870 1530-GUARDA-WORD SECTION.                                                
004880     IF WKS-W-TOTAL-CARGADOS < 5000                                       
004890        ADD 1 TO WKS-W-TOTAL-CARGADOS                                     
004900        SET WKS-W-IDX TO WKS-W-TOTAL-CARGADOS                             
004910        MOVE GBIW-WO-ID         TO WKS-W-ID(WKS-W-IDX)                    
004920        MOVE WKS-MP-VALOR       TO WKS-W-REVENUE(WKS-W-IDX)               
004930        MOVE WKS-DP-RESULT      TO WKS-W-DATE(WKS-W-IDX)                  
004940        MOVE WKS-ETAPA-NORM     TO WKS-W-STATUS(WKS-W-IDX)                
004950        MOVE WKS-SECTOR-NORM    TO WKS-W-SECTOR(WKS-W-IDX)                
004960     ELSE                                                                 
004970        PERFORM 1610-ADVIERTE-DESBORDE-W                                  
004980     END-IF.                                                              
004990 1530-GUARDA-WORD-E.  EXIT.                                               
005000*-----------------------------------------------------------------        
005010*  ADVERTENCIAS DE DESBORDE DE LAS TABLAS EN MEMORIA             *        
005020*-----------------------------------------------------------------        
005030 1600-ADVIERTE-DESBORDE-D SECTION.                                        
005040     IF WKS-CAL-NUM-ADVERTENCIAS < 10                                     
005050        ADD 1 TO WKS-CAL-NUM-ADVERTENCIAS                                 
005060        MOVE                                                              
005070        'DEALS TRUNCADOS EN 5000 - REVISAR VOLUMEN DIARIO'                
005080            TO WKS-CAL-ADVERTENCIA(WKS-CAL-NUM-ADVERTENCIAS)              
005090     END-IF.                                                              
005100 1600-ADVIERTE-DESBORDE-D-E.  EXIT.                                       
005110 1610-ADVIERTE-DESBORDE-W SECTION.                                        
005120     IF WKS-CAL-NUM-ADVERTENCIAS < 10                                     
005130        ADD 1 TO WKS-CAL-NUM-ADVERTENCIAS                                 
005140        MOVE                                                              
005150        'ORDENES TRUNCADAS EN 5000 - REVISAR VOLUMEN DIARIO'              
005160            TO WKS-CAL-ADVERTENCIA(WKS-CAL-NUM-ADVERTENCIAS)              
005170     END-IF.                                                              
005180 1610-ADVIERTE-DESBORDE-W-E.  EXIT.                                       
005190*-----------------------------------------------------------------        
005200*  2100 A 2120 - LIMPIEZA Y CONVERSION DE UN MONTO SIN NORMALIZAR*        
005210*-----------------------------------------------------------------        
005220 2100-NORMALIZA-MONTO SECTION.                                            
005230     MOVE SPACES TO WKS-MP-LIMPIO.                                        
005240     MOVE ZERO   TO WKS-MP-LIMPIO-LEN WKS-MP-VALOR                        
005250                    WKS-MP-INT-VALUE  WKS-MP-FRAC-VALUE                   
005260                    WKS-MP-FRAC-DIGITS.                                   
005270     MOVE 'N' TO WKS-MP-NEGATIVO WKS-MP-VISTO-PUNTO.                      
005280     PERFORM 2110-LIMPIA-CARACTER                                         
005290         VARYING WKS-MP-I FROM 1 BY 1 UNTIL WKS-MP-I > 15.                
005300     IF WKS-MP-LIMPIO-LEN > 0                                             
005310        PERFORM 2120-ACUMULA-DIGITO                                       
005320            VARYING WKS-MP-I FROM 1 BY 1                                  
005330            UNTIL WKS-MP-I > WKS-MP-LIMPIO-LEN                            
005340     END-IF.                                                              
005350     IF WKS-MP-FRAC-DIGITS = 1                                            
005360        COMPUTE WKS-MP-FRAC-VALUE = WKS-MP-FRAC-VALUE * 10                
005370     END-IF.                                                              
005380     COMPUTE WKS-MP-VALOR ROUNDED =                                       
005390             WKS-MP-INT-VALUE + (WKS-MP-FRAC-VALUE / 100).                
005400     IF WKS-MP-NEGATIVO = 'S'                                             
005410        COMPUTE WKS-MP-VALOR = WKS-MP-VALOR * -1                          
005420     END-IF.                                                              
005430 2100-NORMALIZA-MONTO-E.  EXIT.                                           
005440 2110-LIMPIA-CARACTER SECTION.                                            
005450     MOVE WKS-MP-ENTRADA(WKS-MP-I:1) TO WKS-MP-CHAR.                      
005460     IF WKS-MP-CHAR IS NUMERIC OR WKS-MP-CHAR = '.' OR                    
005470        WKS-MP-CHAR = '-'                                                 
005480        ADD 1 TO WKS-MP-LIMPIO-LEN                                        
005490        MOVE WKS-MP-CHAR TO WKS-MP-LIMPIO(WKS-MP-LIMPIO-LEN:1)            
005500     END-IF.                                                              
005510 2110-LIMPIA-CARACTER-E.  EXIT.                                           
005520 2120-ACUMULA-DIGITO SECTION.                                             
005530     MOVE WKS-MP-LIMPIO(WKS-MP-I:1) TO WKS-MP-CHAR.                       
005540     EVALUATE TRUE                                                        
005550         WHEN WKS-MP-CHAR = '-'                                           
005560             MOVE 'S' TO WKS-MP-NEGATIVO                                  
005570         WHEN WKS-MP-CHAR = '.'                                           
005580             MOVE 'S' TO WKS-MP-VISTO-PUNTO                               
005590         WHEN WKS-MP-CHAR IS NUMERIC                                      
005600             MOVE WKS-MP-CHAR TO WKS-MP-DIGIT                             
005610             IF WKS-MP-VISTO-PUNTO = 'S'                                  
005620                 IF WKS-MP-FRAC-DIGITS < 2                                
005630                     COMPUTE WKS-MP-FRAC-VALUE =                          
005640                         WKS-MP-FRAC-VALUE * 10 + WKS-MP-DIGIT            
005650                     ADD 1 TO WKS-MP-FRAC-DIGITS                          
005660                 END-IF                                                   
005670             ELSE                                                         
005680                 COMPUTE WKS-MP-INT-VALUE =                               
005690                     WKS-MP-INT-VALUE * 10 + WKS-MP-DIGIT                 
005700             END-IF                                                       
005710     END-EVALUATE.                                                        
005720 2120-ACUMULA-DIGITO-E.  EXIT.                                            
005730*-----------------------------------------------------------------        
005740*  2200 - PARSEO DE FECHA (4 FORMATOS NUMERICOS ACEPTADOS)       *        
005750*-----------------------------------------------------------------        
005760 2200-NORMALIZA-FECHA SECTION.                                            
005770     MOVE ZERO TO WKS-DP-RESULT WKS-DP-ANIO                               
005780                  WKS-DP-MES WKS-DP-DIA.                                  
005790     IF WKS-DP-ENTRADA NOT = SPACES                                       
005800        EVALUATE TRUE                                                     
005810            WHEN WKS-DP-ENTRADA(5:1) = '-' AND                            
005820                 WKS-DP-ENTRADA(8:1) = '-'                                
005830                PERFORM 2210-FORMATO-ISO                                  
005840            WHEN WKS-DP-ENTRADA(3:1) = '/' AND                            
005850                 WKS-DP-ENTRADA(6:1) = '/'                                
005860                PERFORM 2220-FORMATO-BARRA                                
005870            WHEN WKS-DP-ENTRADA(3:1) = '-' AND                            
005880                 WKS-DP-ENTRADA(6:1) = '-'                                
005890                PERFORM 2230-FORMATO-GUION-CORTO                          
005900            WHEN OTHER                                                    
005910                CONTINUE                                                  
005920        END-EVALUATE                                                      
005930        IF WKS-DP-MES > 0 AND WKS-DP-MES < 13 AND                         
005940           WKS-DP-DIA > 0 AND WKS-DP-DIA < 32 AND                         
005950           WKS-DP-ANIO > 0                                                
005960           COMPUTE WKS-DP-RESULT =                                        
005970               WKS-DP-ANIO * 10000 + WKS-DP-MES * 100 +                   
005980               WKS-DP-DIA                                                 
005990        END-IF                                                            
006000     END-IF.                                                              
006010 2200-NORMALIZA-FECHA-E.  EXIT.                                           
006020 2210-FORMATO-ISO SECTION.                                                
006030     IF WKS-DP-ENTRADA(1:4) IS NUMERIC AND                                
006040        WKS-DP-ENTRADA(6:2) IS NUMERIC AND                                
006050        WKS-DP-ENTRADA(9:2) IS NUMERIC                                    
006060        MOVE WKS-DP-ENTRADA(1:4) TO WKS-DP-ANIO                           
006070        MOVE WKS-DP-ENTRADA(6:2) TO WKS-DP-MES                            
006080        MOVE WKS-DP-ENTRADA(9:2) TO WKS-DP-DIA                            
006090     END-IF.                                                              
006100 2210-FORMATO-ISO-E.  EXIT.                                               
006110 2220-FORMATO-BARRA SECTION.                                              
006120     IF WKS-DP-ENTRADA(1:2) IS NUMERIC AND                                
006130        WKS-DP-ENTRADA(4:2) IS NUMERIC AND                                
006140        WKS-DP-ENTRADA(7:4) IS NUMERIC                                    
006150        MOVE WKS-DP-ENTRADA(1:2) TO WKS-DP-MES                            
006160        MOVE WKS-DP-ENTRADA(4:2) TO WKS-DP-DIA                            
006170        MOVE WKS-DP-ENTRADA(7:4) TO WKS-DP-ANIO                           
006180        IF WKS-DP-MES > 12                                                
006190           MOVE WKS-DP-ENTRADA(1:2) TO WKS-DP-DIA                         
006200           MOVE WKS-DP-ENTRADA(4:2) TO WKS-DP-MES                         
006210        END-IF                                                            
006220     END-IF.                                                              
006230 2220-FORMATO-BARRA-E.  EXIT.                                             
006240 2230-FORMATO-GUION-CORTO SECTION.                                        
006250     IF WKS-DP-ENTRADA(1:2) IS NUMERIC AND                                
006260        WKS-DP-ENTRADA(4:2) IS NUMERIC AND                                
006270        WKS-DP-ENTRADA(7:4) IS NUMERIC                                    
006280        MOVE WKS-DP-ENTRADA(1:2) TO WKS-DP-MES                            
006290        MOVE WKS-DP-ENTRADA(4:2) TO WKS-DP-DIA                            
006300        MOVE WKS-DP-ENTRADA(7:4) TO WKS-DP-ANIO                           
006310     END-IF.                                                              
006320 2230-FORMATO-GUION-CORTO-E.  EXIT.                                       
006330*-----------------------------------------------------------------        
006340*  2330 - TITULO-CASO PARA TEXTO LIBRE SIN CATALOGAR             *        
006350*-----------------------------------------------------------------        
006360 2330-TITULO-CASO SECTION.                                                
006370     INSPECT WKS-TP-SALIDA CONVERTING                                     
006380         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
006390         'abcdefghijklmnopqrstuvwxyz'.                                    
006400     PERFORM 2331-MAYUSCULA-LETRA                                         
006410         VARYING WKS-TC-J FROM 1 BY 1 UNTIL WKS-TC-J > 15.                
006420 2330-TITULO-CASO-E.  EXIT.                                               
006430 2331-MAYUSCULA-LETRA SECTION.                                            
006440     IF WKS-TC-J = 1                                                      
006450        MOVE 'S' TO WKS-TC-INICIO                                         
006460     ELSE                                                                 
006470        IF WKS-TP-SALIDA(WKS-TC-J - 1:1) = SPACE                          
006480           MOVE 'S' TO WKS-TC-INICIO                                      
006490        ELSE                                                              
006500           MOVE 'N' TO WKS-TC-INICIO                                      
006510        END-IF                                                            
006520     END-IF.                                                              
006530     IF WKS-TC-INICIO = 'S'                                               
006540        INSPECT WKS-TP-SALIDA(WKS-TC-J:1) CONVERTING                      
006550            'abcdefghijklmnopqrstuvwxyz' TO                               
006560            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                  
006570     END-IF.                                                              
006580 2331-MAYUSCULA-LETRA-E.  EXIT.                                           
006590*-----------------------------------------------------------------        
006600*  2400 - NORMALIZACION DE SECTOR / INDUSTRIA (TEXTO LIBRE)      *        
006610*-----------------------------------------------------------------        
006620 2400-NORMALIZA-SECTOR SECTION.                                           
006630     MOVE WKS-TP-ENTRADA(1:20) TO WKS-TP-MINUSCULA.                       
006640     INSPECT WKS-TP-MINUSCULA CONVERTING                                  
006650         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
006660         'abcdefghijklmnopqrstuvwxyz'.                                    
006670     MOVE SPACES TO WKS-TP-SALIDA.                                        
006680     IF WKS-TP-ENTRADA = SPACES OR                                        
006690        WKS-TP-MINUSCULA = 'null' OR                                      
006700        WKS-TP-MINUSCULA = 'none' OR                                      
006710        WKS-TP-MINUSCULA = 'n/a' OR                                       
006720        WKS-TP-MINUSCULA = 'na' OR                                        
006730        WKS-TP-MINUSCULA = '-'                                            
006740        GO TO 2400-NORMALIZA-SECTOR-E                                     
006750     END-IF.                                                              
006760     MOVE 0 TO WKS-TALLY.                                                 
006770     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006780         FOR ALL 'energy'.                                                
006790     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006800         FOR ALL 'power'.                                                 
006810     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006820         FOR ALL 'utilities'.                                             
006830     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006840         FOR ALL 'oil'.                                                   
006850     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006860         FOR ALL 'gas'.                                                   
006870     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006880         FOR ALL 'renewable'.                                             
006890     IF WKS-TALLY > 0                                                     
006900        MOVE 'Energy' TO WKS-TP-SALIDA                                    
006910        GO TO 2400-NORMALIZA-SECTOR-E                                     
006920     END-IF.                                                              
006930     MOVE 0 TO WKS-TALLY.                                                 
006940     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006950         FOR ALL 'tech'.                                                  
006960     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006970         FOR ALL 'technology'.                                            
006980     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
006990         FOR ALL 'software'.                                              
007000     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007010         FOR ALL 'it'.                                                    
007020     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007030         FOR ALL 'digital'.                                               
007040     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007050         FOR ALL 'saas'.                                                  
007060     IF WKS-TALLY > 0                                                     
007070        MOVE 'Technology' TO WKS-TP-SALIDA                                
007080        GO TO 2400-NORMALIZA-SECTOR-E                                     
007090     END-IF.                                                              
007100     MOVE 0 TO WKS-TALLY.                                                 
007110     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007120         FOR ALL 'health'.                                                
007130     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007140         FOR ALL 'healthcare'.                                            
007150     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007160         FOR ALL 'medical'.                                               
007170     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007180         FOR ALL 'pharma'.                                                
007190     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007200         FOR ALL 'biotech'.                                               
007210     IF WKS-TALLY > 0                                                     
007220        MOVE 'Healthcare' TO WKS-TP-SALIDA                                
007230        GO TO 2400-NORMALIZA-SECTOR-E                                     
007240     END-IF.                                                              
007250     MOVE 0 TO WKS-TALLY.                                                 
007260     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007270         FOR ALL 'finance'.                                               
007280     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007290         FOR ALL 'financial'.                                             
007300     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007310         FOR ALL 'banking'.                                               
007320     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007330         FOR ALL 'fintech'.                                               
007340     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007350         FOR ALL 'insurance'.                                             
007360     IF WKS-TALLY > 0                                                     
007370        MOVE 'Finance' TO WKS-TP-SALIDA                                   
007380        GO TO 2400-NORMALIZA-SECTOR-E                                     
007390     END-IF.                                                              
007400     MOVE 0 TO WKS-TALLY.                                                 
007410     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007420         FOR ALL 'manufacturing'.                                         
007430     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007440         FOR ALL 'industrial'.                                            
007450     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007460         FOR ALL 'production'.                                            
007470     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007480         FOR ALL 'factory'.                                               
007490     IF WKS-TALLY > 0                                                     
007500        MOVE 'Manufacturing' TO WKS-TP-SALIDA                             
007510        GO TO 2400-NORMALIZA-SECTOR-E                                     
007520     END-IF.                                                              
007530     MOVE 0 TO WKS-TALLY.                                                 
007540     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007550         FOR ALL 'retail'.                                                
007560     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007570         FOR ALL 'ecommerce'.                                             
007580     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007590         FOR ALL 'e-commerce'.                                            
007600     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007610         FOR ALL 'consumer'.                                              
007620     IF WKS-TALLY > 0                                                     
007630        MOVE 'Retail' TO WKS-TP-SALIDA                                    
007640        GO TO 2400-NORMALIZA-SECTOR-E                                     
007650     END-IF.                                                              
007660     MOVE 0 TO WKS-TALLY.                                                 
007670     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007680         FOR ALL 'education'.                                             
007690     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007700         FOR ALL 'edtech'.                                                
007710     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007720         FOR ALL 'learning'.                                              
007730     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007740         FOR ALL 'training'.                                              
007750     IF WKS-TALLY > 0                                                     
007760        MOVE 'Education' TO WKS-TP-SALIDA                                 
007770        GO TO 2400-NORMALIZA-SECTOR-E                                     
007780     END-IF.                                                              
007790     MOVE 0 TO WKS-TALLY.                                                 
007800     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007810         FOR ALL 'government'.                                            
007820     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007830         FOR ALL 'public sector'.                                         
007840     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007850         FOR ALL 'govt'.                                                  
007860     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
007870         FOR ALL 'municipal'.                                             
007880     IF WKS-TALLY > 0                                                     
007890        MOVE 'Government' TO WKS-TP-SALIDA                                
007900        GO TO 2400-NORMALIZA-SECTOR-E                                     
007910     END-IF.                                                              
007920     MOVE WKS-TP-ENTRADA(1:15) TO WKS-TP-SALIDA.                          
007930     PERFORM 2330-TITULO-CASO.                                            
007940 2400-NORMALIZA-SECTOR-E.  EXIT.                                          
007950*-----------------------------------------------------------------        
007960*  2500 - NORMALIZACION DE ETAPA DE DEAL / ESTADO DE ORDEN       *        
007970*-----------------------------------------------------------------        
007980 2500-NORMALIZA-ETAPA-EDO SECTION.                                        
007990     MOVE WKS-TP-ENTRADA(1:20) TO WKS-TP-MINUSCULA.                       
008000     INSPECT WKS-TP-MINUSCULA CONVERTING                                  
008010         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
008020         'abcdefghijklmnopqrstuvwxyz'.                                    
008030     MOVE SPACES TO WKS-TP-SALIDA.                                        
008040     MOVE 0 TO WKS-TALLY.                                                 
008050     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008060         FOR ALL 'lead'.                                                  
008070     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008080         FOR ALL 'prospect'.                                              
008090     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008100         FOR ALL 'new'.                                                   
008110     IF WKS-TALLY > 0                                                     
008120        MOVE 'Lead' TO WKS-TP-SALIDA                                      
008130        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008140     END-IF.                                                              
008150     MOVE 0 TO WKS-TALLY.                                                 
008160     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008170         FOR ALL 'qualified'.                                             
008180     IF WKS-TALLY > 0                                                     
008190        MOVE 'Qualified' TO WKS-TP-SALIDA                                 
008200        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008210     END-IF.                                                              
008220     MOVE 0 TO WKS-TALLY.                                                 
008230     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008240         FOR ALL 'proposal'.                                              
008250     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008260         FOR ALL 'quoted'.                                                
008270     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008280         FOR ALL 'quote'.                                                 
008290     IF WKS-TALLY > 0                                                     
008300        MOVE 'Proposal' TO WKS-TP-SALIDA                                  
008310        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008320     END-IF.                                                              
008330     MOVE 0 TO WKS-TALLY.                                                 
008340     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008350         FOR ALL 'negotiation'.                                           
008360     IF WKS-TALLY > 0                                                     
008370        MOVE 'Negotiation' TO WKS-TP-SALIDA                               
008380        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008390     END-IF.                                                              
008400     MOVE 0 TO WKS-TALLY.                                                 
008410     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008420         FOR ALL 'won'.                                                   
008430     IF WKS-TALLY > 0                                                     
008440        MOVE 'Closed Won' TO WKS-TP-SALIDA                                
008450        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008460     END-IF.                                                              
008470     MOVE 0 TO WKS-TALLY.                                                 
008480     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008490         FOR ALL 'lost'.                                                  
008500     IF WKS-TALLY > 0                                                     
008510        MOVE 'Closed Lost' TO WKS-TP-SALIDA                               
008520        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008530     END-IF.                                                              
008540     MOVE 0 TO WKS-TALLY.                                                 
008550     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008560         FOR ALL 'planning'.                                              
008570     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008580         FOR ALL 'planned'.                                               
008590     IF WKS-TALLY > 0                                                     
008600        MOVE 'Planning' TO WKS-TP-SALIDA                                  
008610        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008620     END-IF.                                                              
008630     MOVE 0 TO WKS-TALLY.                                                 
008640     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008650         FOR ALL 'in progress'.                                           
008660     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008670         FOR ALL 'active'.                                                
008680     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008690         FOR ALL 'ongoing'.                                               
008700     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008710         FOR ALL 'started'.                                               
008720     IF WKS-TALLY > 0                                                     
008730        MOVE 'In Progress' TO WKS-TP-SALIDA                               
008740        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008750     END-IF.                                                              
008760     MOVE 0 TO WKS-TALLY.                                                 
008770     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008780         FOR ALL 'completed'.                                             
008790     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008800         FOR ALL 'done'.                                                  
008810     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008820         FOR ALL 'finished'.                                              
008830     IF WKS-TALLY > 0                                                     
008840        MOVE 'Completed' TO WKS-TP-SALIDA                                 
008850        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008860     END-IF.                                                              
008870     MOVE 0 TO WKS-TALLY.                                                 
008880     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008890         FOR ALL 'on hold'.                                               
008900     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008910         FOR ALL 'hold'.                                                  
008920     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
008930         FOR ALL 'paused'.                                                
008940     IF WKS-TALLY > 0                                                     
008950        MOVE 'On Hold' TO WKS-TP-SALIDA                                   
008960        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
008970     END-IF.                                                              
008980     MOVE 0 TO WKS-TALLY.                                                 
008990     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
009000         FOR ALL 'cancelled'.                                             
009010     INSPECT WKS-TP-MINUSCULA TALLYING WKS-TALLY                          
009020         FOR ALL 'canceled'.                                              
009030     IF WKS-TALLY > 0                                                     
009040        MOVE 'Cancelled' TO WKS-TP-SALIDA                                 
009050        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
009060     END-IF.                                                              
009070     IF WKS-TP-ENTRADA = SPACES                                           
009080        GO TO 2500-NORMALIZA-ETAPA-EDO-E                                  
009090     END-IF.                                                              
009100     MOVE WKS-TP-ENTRADA(1:15) TO WKS-TP-SALIDA.                          
009110     PERFORM 2330-TITULO-CASO.                                            
009120 2500-NORMALIZA-ETAPA-EDO-E.  EXIT.                                       
009130*-----------------------------------------------------------------        
009140*  2530 - PESO DE LA ETAPA DEL DEAL (PONDERACION DEL PIPELINE)   *        
009150*-----------------------------------------------------------------        
009160 2530-PESO-DE-ETAPA SECTION.                                              
009170     EVALUATE WKS-D-STAGE(WKS-D-IDX)                                      
009180         WHEN 'Lead'                                                      
009190             MOVE .10 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                    
009200         WHEN 'Qualified'                                                 
009210             MOVE .25 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                    
009220         WHEN 'Proposal'                                                  
009230             MOVE .50 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                    
009240         WHEN 'Negotiation'                                               
009250             MOVE .75 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                    
009260         WHEN 'Closed Won'                                                
009270             MOVE 1.00 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                   
009280         WHEN 'Closed Lost'                                               
009290             MOVE .00 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                    
009300         WHEN OTHER                                                       
009310             MOVE .10 TO WKS-D-STAGE-WEIGHT(WKS-D-IDX)                    
009320     END-EVALUATE.                                                        
009330 2530-PESO-DE-ETAPA-E.  EXIT.                                             
009340*-----------------------------------------------------------------        
009350*  2600 - CALCULO DEL PORCENTAJE DE CONFIANZA DE LOS DATOS       *        
009360*-----------------------------------------------------------------        
009370 2600-CALCULA-CALIDAD SECTION.                                            
009380     IF WKS-CAL-TOTAL = 0                                                 
009390        MOVE 100.0 TO WKS-CAL-CONFIANZA                                   
009400     ELSE                                                                 
009410        COMPUTE WKS-CAL-CONFIANZA ROUNDED =                               
009420            (WKS-CAL-VALIDOS / WKS-CAL-TOTAL) * 100                       
009430     END-IF.                                                              
009440 2600-CALCULA-CALIDAD-E.  EXIT.                                           
009450*-----------------------------------------------------------------        
009460*  9900-ERROR-ARCHIVO - BITACORA DE ERROR DE E/S Y CIERRE        *        
009470*-----------------------------------------------------------------        
009480 9900-ERROR-ARCHIVO SECTION.                                              
009490     MOVE SPACES TO LLAVE.                                                
009500     EVALUATE ARCHIVO                                                     
009510         WHEN 'GBIDEAL'                                                   
009520             CALL 'GBID1R00' USING PROGRAMA, ARCHIVO, ACCION,             
009530                 LLAVE, FS-GBIDEAL, FSE-GBIDEAL                           
009540         WHEN 'GBIWORD'                                                   
009550             CALL 'GBID1R00' USING PROGRAMA, ARCHIVO, ACCION,             
009560                 LLAVE, FS-GBIWORD, FSE-GBIWORD                           
009570         WHEN 'GBICONS'                                                   
009580             CALL 'GBID1R00' USING PROGRAMA, ARCHIVO, ACCION,             
009590                 LLAVE, FS-GBICONS, FSE-GBICONS                           
009600         WHEN 'GBIREPO'                                                   
009610             CALL 'GBID1R00' USING PROGRAMA, ARCHIVO, ACCION,             
009620                 LLAVE, FS-GBIREPO, FSE-GBIREPO                           
009630     END-EVALUATE.                                                        
009640     DISPLAY ">>> ERROR DE E/S EN " ARCHIVO " ACCION "                    
009650         ACCION UPON CONSOLE.                                             
009660     DISPLAY "    >>> VERIFICAR DETALLES EN SPOOL <<<"                    
009670         UPON CONSOLE.                                                    
009680     CLOSE GBIDEAL GBIWORD GBICONS GBIREPO.                               
009690     MOVE 91 TO RETURN-CODE.                                              
009700     STOP RUN.                                                            
009710 9900-ERROR-ARCHIVO-E.  EXIT.                                             
009720*-----------------------------------------------------------------        
009730*  3000-ANALIZA-CONSULTA - CONTROL DE UNA PREGUNTA GERENCIAL     *        
009740*-----------------------------------------------------------------        
009750 3000-ANALIZA-CONSULTA SECTION.                                           
009760     ADD 1 TO WKS-NUM-CONSULTAS.                                          
009770     PERFORM 3010-INICIALIZA-CONSULTA.                                    
009780     MOVE GBIQ-QRY-TEXT      TO WKS-QRY-TEXTO.                            
009790     MOVE GBIQ-QRY-TEXT      TO WKS-QRY-TEXTO-MINUS.                      
009800     INSPECT WKS-QRY-TEXTO-MINUS CONVERTING                               
009810         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
009820         'abcdefghijklmnopqrstuvwxyz'.                                    
009830     PERFORM 3100-CLASIFICA-TIPO.                                         
009840     PERFORM 3200-DETECTA-PERIODO.                                        
009850     PERFORM 3250-CALCULA-RANGO-FECHAS.                                   
009860     PERFORM 3260-ETIQUETA-PERIODO.                                       
009870     PERFORM 3300-DETECTA-SECTOR.                                         
009880     PERFORM 3400-DETECTA-ETAPA-EDO.                                      
009890     PERFORM 3500-CALCULA-CONFIANZA.                                      
009900     PERFORM 4000-EJECUTA-ANALISIS.                                       
009910     PERFORM 5000-COMPONE-REPORTE.                                        
009920     PERFORM 1340-LEE-CONSULTA.                                           
009930 3000-ANALIZA-CONSULTA-E.  EXIT.                                          
009940*-----------------------------------------------------------------        
009950*  3010-INICIALIZA-CONSULTA - LIMPIA AREAS DE LA CONSULTA        *        
009960*-----------------------------------------------------------------        
009970 3010-INICIALIZA-CONSULTA SECTION.                                        
009980     INITIALIZE WKS-CONSULTA.                                             
009990     MOVE 'ALL_TIME' TO WKS-QRY-PERIODO.                                  
010000     MOVE 'All Time' TO WKS-QRY-PERIODO-ETIQUETA.                         
010010     INITIALIZE WKS-DESGLOSE-ETAPA WKS-DESGLOSE-SECTOR-PIPE               
010020                WKS-DESGLOSE-SECTOR-REV WKS-DESGLOSE-SECTOR-EJE           
010030                WKS-DESGLOSE-MES WKS-MET-PIPELINE WKS-MET-INGRESOS        
010040                WKS-MET-EJECUCION WKS-MET-LIDERAZGO.                      
010050 3010-INICIALIZA-CONSULTA-E.  EXIT.                                       
010060*-----------------------------------------------------------------        
010070*  3100-CLASIFICA-TIPO - PUNTAJE POR PALABRA CLAVE Y VEREDICTO   *        
010080*-----------------------------------------------------------------        
010090 3100-CLASIFICA-TIPO SECTION.                                             
010100     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010110         FOR ALL 'pipeline'.                                              
010120     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010130         FOR ALL 'deals'.                                                 
010140     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010150         FOR ALL 'sales'.                                                 
010160     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010170         FOR ALL 'opportunities'.                                         
010180     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010190         FOR ALL 'forecast'.                                              
010200     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010210         FOR ALL 'funnel'.                                                
010220     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010230         FOR ALL 'prospects'.                                             
010240     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010250         FOR ALL 'leads'.                                                 
010260     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010270         FOR ALL 'closed won'.                                            
010280     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-PIPELINE          
010290         FOR ALL 'closed lost'.                                           
010300     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010310         FOR ALL 'revenue'.                                               
010320     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010330         FOR ALL 'income'.                                                
010340     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010350         FOR ALL 'earnings'.                                              
010360     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010370         FOR ALL 'money'.                                                 
010380     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010390         FOR ALL 'financial'.                                             
010400     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010410         FOR ALL 'value'.                                                 
010420     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010430         FOR ALL 'worth'.                                                 
010440     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010450         FOR ALL 'amount'.                                                
010460     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-REVENUE           
010470         FOR ALL 'booking'.                                               
010480     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010490         FOR ALL 'work order'.                                            
010500     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010510         FOR ALL 'project'.                                               
010520     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010530         FOR ALL 'delivery'.                                              
010540     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010550         FOR ALL 'execution'.                                             
010560     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010570         FOR ALL 'operational'.                                           
010580     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010590         FOR ALL 'work orders'.                                           
010600     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010610         FOR ALL 'projects'.                                              
010620     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010630         FOR ALL 'delivered'.                                             
010640     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-EXECUTION         
010650         FOR ALL 'completion'.                                            
010660     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010670         FOR ALL 'update'.                                                
010680     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010690         FOR ALL 'summary'.                                               
010700     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010710         FOR ALL 'report'.                                                
010720     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010730         FOR ALL 'overview'.                                              
010740     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010750         FOR ALL 'status'.                                                
010760     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010770         FOR ALL 'leadership'.                                            
010780     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010790         FOR ALL 'board'.                                                 
010800     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010810         FOR ALL 'executive'.                                             
010820     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010830         FOR ALL 'kpi'.                                                   
010840     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-QRY-SCORE-LEADERSHIP        
010850         FOR ALL 'metrics'.                                               
010860     EVALUATE TRUE                                                        
010870         WHEN WKS-QRY-SCORE-PIPELINE  = 0 AND                             
010880              WKS-QRY-SCORE-REVENUE   = 0 AND                             
010890              WKS-QRY-SCORE-EXECUTION = 0 AND                             
010900              WKS-QRY-SCORE-LEADERSHIP = 0                                
010910             SET QRY-TIPO-CUSTOM TO TRUE                                  
010920         WHEN WKS-QRY-SCORE-PIPELINE >= WKS-QRY-SCORE-REVENUE             
010930            AND WKS-QRY-SCORE-PIPELINE >= WKS-QRY-SCORE-EXECUTION         
010940            AND WKS-QRY-SCORE-PIPELINE >= WKS-QRY-SCORE-LEADERSHIP        
010950             SET QRY-TIPO-PIPELINE TO TRUE                                
010960         WHEN WKS-QRY-SCORE-REVENUE >= WKS-QRY-SCORE-EXECUTION            
010970            AND WKS-QRY-SCORE-REVENUE >= WKS-QRY-SCORE-LEADERSHIP         
010980             SET QRY-TIPO-REVENUE TO TRUE                                 
010990         WHEN WKS-QRY-SCORE-EXECUTION >= WKS-QRY-SCORE-LEADERSHIP         
011000             SET QRY-TIPO-EXECUTION TO TRUE                               
011010         WHEN OTHER                                                       
011020             SET QRY-TIPO-LEADERSHIP TO TRUE                              
011030     END-EVALUATE.                                                        
011040 3100-CLASIFICA-TIPO-E.  EXIT.                                            
011050*-----------------------------------------------------------------        
011060*  3200-DETECTA-PERIODO - RANGO DE TIEMPO PEDIDO EN LA PREGUNTA  *        
011070*-----------------------------------------------------------------        
011080 3200-DETECTA-PERIODO SECTION.                                            
011090     MOVE 0 TO WKS-TALLY.                                                 
011100     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011110         FOR ALL 'this quarter'.                                          
011120     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011130         FOR ALL 'current quarter'.                                       
011140     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011150         FOR ALL 'q1'.                                                    
011160     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011170         FOR ALL 'q2'.                                                    
011180     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011190         FOR ALL 'q3'.                                                    
011200     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011210         FOR ALL 'q4'.                                                    
011220     IF WKS-TALLY > 0                                                     
011230        MOVE 'THIS_QUARTER' TO WKS-QRY-PERIODO                            
011240        GO TO 3200-DETECTA-PERIODO-E                                      
011250     END-IF.                                                              
011260     MOVE 0 TO WKS-TALLY.                                                 
011270     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011280         FOR ALL 'next quarter'.                                          
011290     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011300         FOR ALL 'upcoming quarter'.                                      
011310     IF WKS-TALLY > 0                                                     
011320        MOVE 'NEXT_QUARTER' TO WKS-QRY-PERIODO                            
011330        GO TO 3200-DETECTA-PERIODO-E                                      
011340     END-IF.                                                              
011350     MOVE 0 TO WKS-TALLY.                                                 
011360     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011370         FOR ALL 'this year'.                                             
011380     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011390         FOR ALL 'current year'.                                          
011400     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011410         FOR ALL 'ytd'.                                                   
011420     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011430         FOR ALL 'year to date'.                                          
011440     IF WKS-TALLY > 0                                                     
011450        MOVE 'THIS_YEAR' TO WKS-QRY-PERIODO                               
011460        GO TO 3200-DETECTA-PERIODO-E                                      
011470     END-IF.                                                              
011480     MOVE 0 TO WKS-TALLY.                                                 
011490     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011500         FOR ALL 'last quarter'.                                          
011510     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011520         FOR ALL 'previous quarter'.                                      
011530     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011540         FOR ALL 'past quarter'.                                          
011550     IF WKS-TALLY > 0                                                     
011560        MOVE 'LAST_QUARTER' TO WKS-QRY-PERIODO                            
011570        GO TO 3200-DETECTA-PERIODO-E                                      
011580     END-IF.                                                              
011590     MOVE 0 TO WKS-TALLY.                                                 
011600     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011610         FOR ALL 'last 30 days'.                                          
011620     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011630         FOR ALL 'past 30 days'.                                          
011640     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011650         FOR ALL 'last month'.                                            
011660     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011670         FOR ALL 'past month'.                                            
011680     IF WKS-TALLY > 0                                                     
011690        MOVE 'LAST_30_DAYS' TO WKS-QRY-PERIODO                            
011700        GO TO 3200-DETECTA-PERIODO-E                                      
011710     END-IF.                                                              
011720     MOVE 0 TO WKS-TALLY.                                                 
011730     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011740         FOR ALL 'last 90 days'.                                          
011750     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
011760         FOR ALL 'past 90 days'.                                          
011770     IF WKS-TALLY > 0                                                     
011780        MOVE 'LAST_90_DAYS' TO WKS-QRY-PERIODO                            
011790        GO TO 3200-DETECTA-PERIODO-E                                      
011800     END-IF.                                                              
011810     MOVE 'ALL_TIME' TO WKS-QRY-PERIODO.                                  
011820 3200-DETECTA-PERIODO-E.  EXIT.                                           
011830*-----------------------------------------------------------------        
011840*  3250 A 3255 - CALCULO DEL RANGO DE FECHAS DEL PERIODO PEDIDO  *        
011850*-----------------------------------------------------------------        
011860 3250-CALCULA-RANGO-FECHAS SECTION.                                       
011870     COMPUTE WKS-TRIMESTRE = ((WKS-FC-MES - 1) / 3) + 1.                  
011880     EVALUATE WKS-QRY-PERIODO                                             
011890         WHEN 'THIS_QUARTER'                                              
011900             MOVE WKS-TRIMESTRE TO WKS-RNG-TRIM-1                         
011910             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
011920             PERFORM 3251-PRIMER-DIA-TRIMESTRE                            
011930             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-INI                 
011940             MOVE WKS-FECHA-CORRIDA  TO WKS-RNG-FECHA-FIN                 
011950         WHEN 'NEXT_QUARTER'                                              
011960             COMPUTE WKS-RNG-TRIM-1 = WKS-TRIMESTRE + 1                   
011970             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
011980             PERFORM 3251-PRIMER-DIA-TRIMESTRE                            
011990             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-INI                 
012000             COMPUTE WKS-RNG-TRIM-1 = WKS-TRIMESTRE + 2                   
012010             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
012020             PERFORM 3251-PRIMER-DIA-TRIMESTRE                            
012030             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-FIN                 
012040         WHEN 'THIS_YEAR'                                                 
012050             COMPUTE WKS-RNG-FECHA-INI = WKS-FC-ANIO * 10000              
012060                                             + 0101                       
012070             MOVE WKS-FECHA-CORRIDA  TO WKS-RNG-FECHA-FIN                 
012080         WHEN 'LAST_QUARTER'                                              
012090             COMPUTE WKS-RNG-TRIM-1 = WKS-TRIMESTRE - 1                   
012100             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
012110             PERFORM 3251-PRIMER-DIA-TRIMESTRE                            
012120             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-INI                 
012130             MOVE WKS-TRIMESTRE  TO WKS-RNG-TRIM-1                        
012140             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
012150             PERFORM 3251-PRIMER-DIA-TRIMESTRE                            
012160             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-FIN                 
012170         WHEN 'LAST_30_DAYS'                                              
012180             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
012190             MOVE WKS-FC-MES     TO WKS-RNG-MES-1                         
012200             PERFORM 3255-RESTA-UN-MES                                    
012210             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-INI                 
012220             MOVE WKS-FECHA-CORRIDA  TO WKS-RNG-FECHA-FIN                 
012230         WHEN 'LAST_90_DAYS'                                              
012240             MOVE WKS-FC-ANIO    TO WKS-RNG-ANIO-1                        
012250             MOVE WKS-FC-MES     TO WKS-RNG-MES-1                         
012260             PERFORM 3255-RESTA-UN-MES                                    
012270             PERFORM 3255-RESTA-UN-MES                                    
012280             PERFORM 3255-RESTA-UN-MES                                    
012290             MOVE WKS-RNG-FECHA-CALC TO WKS-RNG-FECHA-INI                 
012300             MOVE WKS-FECHA-CORRIDA  TO WKS-RNG-FECHA-FIN                 
012310         WHEN OTHER                                                       
012320             MOVE ZERO TO WKS-RNG-FECHA-INI WKS-RNG-FECHA-FIN             
012330     END-EVALUATE.                                                        
012340     MOVE WKS-RNG-FECHA-INI  TO WKS-QRY-FECHA-INI.                        
012350     MOVE WKS-RNG-FECHA-FIN  TO WKS-QRY-FECHA-FIN.                        
012360 3250-CALCULA-RANGO-FECHAS-E.  EXIT.                                      
012370 3251-PRIMER-DIA-TRIMESTRE SECTION.                                       
012380     IF WKS-RNG-TRIM-1 < 1                                                
012390        ADD 4 TO WKS-RNG-TRIM-1                                           
012400        SUBTRACT 1 FROM WKS-RNG-ANIO-1                                    
012410     END-IF.                                                              
012420     IF WKS-RNG-TRIM-1 > 4                                                
012430        SUBTRACT 4 FROM WKS-RNG-TRIM-1                                    
012440        ADD 1 TO WKS-RNG-ANIO-1                                           
012450     END-IF.                                                              
012460     COMPUTE WKS-RNG-MES-1 = ((WKS-RNG-TRIM-1 - 1) * 3) + 1.              
012470     COMPUTE WKS-RNG-FECHA-CALC =                                         
012480         WKS-RNG-ANIO-1 * 10000 + WKS-RNG-MES-1 * 100 + 1.                
012490 3251-PRIMER-DIA-TRIMESTRE-E.  EXIT.                                      
012500 3255-RESTA-UN-MES SECTION.                                               
012510     IF WKS-RNG-MES-1 = 1                                                 
012520        MOVE 12 TO WKS-RNG-MES-1                                          
012530        SUBTRACT 1 FROM WKS-RNG-ANIO-1                                    
012540     ELSE                                                                 
012550        SUBTRACT 1 FROM WKS-RNG-MES-1                                     
012560     END-IF.                                                              
012570     COMPUTE WKS-RNG-FECHA-CALC =                                         
012580         WKS-RNG-ANIO-1 * 10000 + WKS-RNG-MES-1 * 100                     
012590                                 + WKS-FC-DIA.                            
012600 3255-RESTA-UN-MES-E.  EXIT.                                              
012610*-----------------------------------------------------------------        
012620*  3260-ETIQUETA-PERIODO - ROTULO IMPRESO DEL PERIODO PEDIDO     *        
012630*-----------------------------------------------------------------        
012640 3260-ETIQUETA-PERIODO SECTION.                                           
012650     EVALUATE WKS-QRY-PERIODO                                             
012660         WHEN 'THIS_QUARTER'                                              
012670             MOVE 'This Quarter' TO WKS-QRY-PERIODO-ETIQUETA              
012680         WHEN 'NEXT_QUARTER'                                              
012690             MOVE 'Next Quarter' TO WKS-QRY-PERIODO-ETIQUETA              
012700         WHEN 'THIS_YEAR'                                                 
012710             MOVE 'Year to Date' TO WKS-QRY-PERIODO-ETIQUETA              
012720         WHEN 'LAST_QUARTER'                                              
012730             MOVE 'Last Quarter' TO WKS-QRY-PERIODO-ETIQUETA              
012740         WHEN 'LAST_30_DAYS'                                              
012750             MOVE 'Last 30 Days' TO WKS-QRY-PERIODO-ETIQUETA              
012760         WHEN 'LAST_90_DAYS'                                              
012770             MOVE 'Last 90 Days' TO WKS-QRY-PERIODO-ETIQUETA              
012780         WHEN 'ALL_TIME'                                                  
012790             MOVE 'All Time'     TO WKS-QRY-PERIODO-ETIQUETA              
012800         WHEN OTHER                                                       
012810             MOVE 'Custom Period' TO WKS-QRY-PERIODO-ETIQUETA             
012820     END-EVALUATE.                                                        
012830 3260-ETIQUETA-PERIODO-E.  EXIT.                                          
012840*-----------------------------------------------------------------        
012850*  3300-DETECTA-SECTOR - SECTOR MENCIONADO EN LA PREGUNTA        *        
012860*-----------------------------------------------------------------        
012870 3300-DETECTA-SECTOR SECTION.                                             
012880     MOVE 0 TO WKS-TALLY.                                                 
012890     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
012900         FOR ALL 'energy'.                                                
012910     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
012920         FOR ALL 'power'.                                                 
012930     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
012940         FOR ALL 'utilities'.                                             
012950     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
012960         FOR ALL 'oil'.                                                   
012970     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
012980         FOR ALL 'gas'.                                                   
012990     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013000         FOR ALL 'renewable'.                                             
013010     IF WKS-TALLY > 0                                                     
013020        MOVE 'Energy' TO WKS-QRY-SECTOR-FILTRO                            
013030        SET QRY-HAY-SECTOR TO TRUE                                        
013040        GO TO 3300-DETECTA-SECTOR-E                                       
013050     END-IF.                                                              
013060     MOVE 0 TO WKS-TALLY.                                                 
013070     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013080         FOR ALL 'technology'.                                            
013090     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013100         FOR ALL 'tech'.                                                  
013110     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013120         FOR ALL 'software'.                                              
013130     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013140         FOR ALL 'it'.                                                    
013150     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013160         FOR ALL 'digital'.                                               
013170     IF WKS-TALLY > 0                                                     
013180        MOVE 'Technology' TO WKS-QRY-SECTOR-FILTRO                        
013190        SET QRY-HAY-SECTOR TO TRUE                                        
013200        GO TO 3300-DETECTA-SECTOR-E                                       
013210     END-IF.                                                              
013220     MOVE 0 TO WKS-TALLY.                                                 
013230     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013240         FOR ALL 'healthcare'.                                            
013250     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013260         FOR ALL 'health'.                                                
013270     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013280         FOR ALL 'medical'.                                               
013290     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013300         FOR ALL 'pharma'.                                                
013310     IF WKS-TALLY > 0                                                     
013320        MOVE 'Healthcare' TO WKS-QRY-SECTOR-FILTRO                        
013330        SET QRY-HAY-SECTOR TO TRUE                                        
013340        GO TO 3300-DETECTA-SECTOR-E                                       
013350     END-IF.                                                              
013360     MOVE 0 TO WKS-TALLY.                                                 
013370     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013380         FOR ALL 'finance'.                                               
013390     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013400         FOR ALL 'financial'.                                             
013410     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013420         FOR ALL 'banking'.                                               
013430     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013440         FOR ALL 'fintech'.                                               
013450     IF WKS-TALLY > 0                                                     
013460        MOVE 'Finance' TO WKS-QRY-SECTOR-FILTRO                           
013470        SET QRY-HAY-SECTOR TO TRUE                                        
013480        GO TO 3300-DETECTA-SECTOR-E                                       
013490     END-IF.                                                              
013500     MOVE 0 TO WKS-TALLY.                                                 
013510     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013520         FOR ALL 'manufacturing'.                                         
013530     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013540         FOR ALL 'industrial'.                                            
013550     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013560         FOR ALL 'production'.                                            
013570     IF WKS-TALLY > 0                                                     
013580        MOVE 'Manufacturing' TO WKS-QRY-SECTOR-FILTRO                     
013590        SET QRY-HAY-SECTOR TO TRUE                                        
013600        GO TO 3300-DETECTA-SECTOR-E                                       
013610     END-IF.                                                              
013620     MOVE 0 TO WKS-TALLY.                                                 
013630     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013640         FOR ALL 'retail'.                                                
013650     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013660         FOR ALL 'ecommerce'.                                             
013670     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013680         FOR ALL 'consumer'.                                              
013690     IF WKS-TALLY > 0                                                     
013700        MOVE 'Retail' TO WKS-QRY-SECTOR-FILTRO                            
013710        SET QRY-HAY-SECTOR TO TRUE                                        
013720        GO TO 3300-DETECTA-SECTOR-E                                       
013730     END-IF.                                                              
013740     MOVE 0 TO WKS-TALLY.                                                 
013750     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013760         FOR ALL 'education'.                                             
013770     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013780         FOR ALL 'edtech'.                                                
013790     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013800         FOR ALL 'learning'.                                              
013810     IF WKS-TALLY > 0                                                     
013820        MOVE 'Education' TO WKS-QRY-SECTOR-FILTRO                         
013830        SET QRY-HAY-SECTOR TO TRUE                                        
013840        GO TO 3300-DETECTA-SECTOR-E                                       
013850     END-IF.                                                              
013860     MOVE 0 TO WKS-TALLY.                                                 
013870     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013880         FOR ALL 'government'.                                            
013890     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013900         FOR ALL 'public sector'.                                         
013910     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
013920         FOR ALL 'govt'.                                                  
013930     IF WKS-TALLY > 0                                                     
013940        MOVE 'Government' TO WKS-QRY-SECTOR-FILTRO                        
013950        SET QRY-HAY-SECTOR TO TRUE                                        
013960        GO TO 3300-DETECTA-SECTOR-E                                       
013970     END-IF.                                                              
013980 3300-DETECTA-SECTOR-E.  EXIT.                                            
013990*-----------------------------------------------------------------        
014000*  3400-DETECTA-ETAPA-EDO - ETAPA DE DEAL O ESTADO DE ORDEN      *        
014010*-----------------------------------------------------------------        
014020 3400-DETECTA-ETAPA-EDO SECTION.                                          
014030     MOVE 0 TO WKS-TALLY.                                                 
014040     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014050         FOR ALL 'lead'.                                                  
014060     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014070         FOR ALL 'prospect'.                                              
014080     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014090         FOR ALL 'new'.                                                   
014100     IF WKS-TALLY > 0                                                     
014110        MOVE 'Lead' TO WKS-QRY-ETAPA-FILTRO                               
014120        SET QRY-HAY-ETAPA TO TRUE                                         
014130        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014140     END-IF.                                                              
014150     MOVE 0 TO WKS-TALLY.                                                 
014160     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014170         FOR ALL 'qualified'.                                             
014180     IF WKS-TALLY > 0                                                     
014190        MOVE 'Qualified' TO WKS-QRY-ETAPA-FILTRO                          
014200        SET QRY-HAY-ETAPA TO TRUE                                         
014210        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014220     END-IF.                                                              
014230     MOVE 0 TO WKS-TALLY.                                                 
014240     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014250         FOR ALL 'proposal'.                                              
014260     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014270         FOR ALL 'quoted'.                                                
014280     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014290         FOR ALL 'quote'.                                                 
014300     IF WKS-TALLY > 0                                                     
014310        MOVE 'Proposal' TO WKS-QRY-ETAPA-FILTRO                           
014320        SET QRY-HAY-ETAPA TO TRUE                                         
014330        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014340     END-IF.                                                              
014350     MOVE 0 TO WKS-TALLY.                                                 
014360     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014370         FOR ALL 'negotiation'.                                           
014380     IF WKS-TALLY > 0                                                     
014390        MOVE 'Negotiation' TO WKS-QRY-ETAPA-FILTRO                        
014400        SET QRY-HAY-ETAPA TO TRUE                                         
014410        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014420     END-IF.                                                              
014430     MOVE 0 TO WKS-TALLY.                                                 
014440     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014450         FOR ALL 'won'.                                                   
014460     IF WKS-TALLY > 0                                                     
014470        MOVE 'Closed Won' TO WKS-QRY-ETAPA-FILTRO                         
014480        SET QRY-HAY-ETAPA TO TRUE                                         
014490        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014500     END-IF.                                                              
014510     MOVE 0 TO WKS-TALLY.                                                 
014520     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014530         FOR ALL 'lost'.                                                  
014540     IF WKS-TALLY > 0                                                     
014550        MOVE 'Closed Lost' TO WKS-QRY-ETAPA-FILTRO                        
014560        SET QRY-HAY-ETAPA TO TRUE                                         
014570        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014580     END-IF.                                                              
014590     MOVE 0 TO WKS-TALLY.                                                 
014600     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014610         FOR ALL 'planning'.                                              
014620     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014630         FOR ALL 'planned'.                                               
014640     IF WKS-TALLY > 0                                                     
014650        MOVE 'Planning' TO WKS-QRY-ESTADO-FILTRO                          
014660        SET QRY-HAY-ESTADO TO TRUE                                        
014670        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014680     END-IF.                                                              
014690     MOVE 0 TO WKS-TALLY.                                                 
014700     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014710         FOR ALL 'in progress'.                                           
014720     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014730         FOR ALL 'active'.                                                
014740     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014750         FOR ALL 'ongoing'.                                               
014760     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014770         FOR ALL 'started'.                                               
014780     IF WKS-TALLY > 0                                                     
014790        MOVE 'In Progress' TO WKS-QRY-ESTADO-FILTRO                       
014800        SET QRY-HAY-ESTADO TO TRUE                                        
014810        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014820     END-IF.                                                              
014830     MOVE 0 TO WKS-TALLY.                                                 
014840     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014850         FOR ALL 'completed'.                                             
014860     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014870         FOR ALL 'done'.                                                  
014880     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014890         FOR ALL 'finished'.                                              
014900     IF WKS-TALLY > 0                                                     
014910        MOVE 'Completed' TO WKS-QRY-ESTADO-FILTRO                         
014920        SET QRY-HAY-ESTADO TO TRUE                                        
014930        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
014940     END-IF.                                                              
014950     MOVE 0 TO WKS-TALLY.                                                 
014960     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014970         FOR ALL 'on hold'.                                               
014980     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
014990         FOR ALL 'hold'.                                                  
015000     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
015010         FOR ALL 'paused'.                                                
015020     IF WKS-TALLY > 0                                                     
015030        MOVE 'On Hold' TO WKS-QRY-ESTADO-FILTRO                           
015040        SET QRY-HAY-ESTADO TO TRUE                                        
015050        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
015060     END-IF.                                                              
015070     MOVE 0 TO WKS-TALLY.                                                 
015080     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
015090         FOR ALL 'cancelled'.                                             
015100     INSPECT WKS-QRY-TEXTO-MINUS TALLYING WKS-TALLY                       
015110         FOR ALL 'canceled'.                                              
015120     IF WKS-TALLY > 0                                                     
015130        MOVE 'Cancelled' TO WKS-QRY-ESTADO-FILTRO                         
015140        SET QRY-HAY-ESTADO TO TRUE                                        
015150        GO TO 3400-DETECTA-ETAPA-EDO-E                                    
015160     END-IF.                                                              
015170 3400-DETECTA-ETAPA-EDO-E.  EXIT.                                         
015180*-----------------------------------------------------------------        
015190*  3500-CALCULA-CONFIANZA - CONFIANZA DEL PARSEO DE LA PREGUNTA  *        
015200*-----------------------------------------------------------------        
015210 3500-CALCULA-CONFIANZA SECTION.                                          
015220     COMPUTE WKS-QRY-CONFIANZA = 0.50 + 0.20.                             
015230     IF WKS-QRY-PERIODO NOT = 'ALL_TIME'                                  
015240        ADD 0.15 TO WKS-QRY-CONFIANZA                                     
015250     END-IF.                                                              
015260     IF QRY-HAY-SECTOR                                                    
015270        ADD 0.15 TO WKS-QRY-CONFIANZA                                     
015280     END-IF.                                                              
015290     IF WKS-QRY-CONFIANZA > 1.00                                          
015300        MOVE 1.00 TO WKS-QRY-CONFIANZA                                    
015310     END-IF.                                                              
015320     IF WKS-QRY-CONFIANZA < 0.40                                          
015330        SET QRY-REQUIERE-ACLARACION TO TRUE                               
015340     END-IF.                                                              
015350 3500-CALCULA-CONFIANZA-E.  EXIT.                                         
015360*-----------------------------------------------------------------        
015370*  4000-EJECUTA-ANALISIS - DESPACHA EL O LOS ANALIZADORES        *        
015380*-----------------------------------------------------------------        
015390 4000-EJECUTA-ANALISIS SECTION.                                           
015400     EVALUATE TRUE                                                        
015410         WHEN QRY-TIPO-PIPELINE                                           
015420             PERFORM 4100-ANALIZA-PIPELINE                                
015430         WHEN QRY-TIPO-REVENUE                                            
015440             PERFORM 4100-ANALIZA-PIPELINE                                
015450             PERFORM 4200-ANALIZA-INGRESOS                                
015460         WHEN QRY-TIPO-EXECUTION                                          
015470             PERFORM 4300-ANALIZA-EJECUCION                               
015480         WHEN QRY-TIPO-LEADERSHIP                                         
015490             PERFORM 4100-ANALIZA-PIPELINE                                
015500             PERFORM 4200-ANALIZA-INGRESOS                                
015510             PERFORM 4300-ANALIZA-EJECUCION                               
015520             PERFORM 4400-ANALIZA-LIDERAZGO                               
015530         WHEN OTHER                                                       
015540             PERFORM 4100-ANALIZA-PIPELINE                                
015550             PERFORM 4300-ANALIZA-EJECUCION                               
015560     END-EVALUATE.                                                        
015570 4000-EJECUTA-ANALISIS-E.  EXIT.                                          
015580*-----------------------------------------------------------------        
015590*  4100-ANALIZA-PIPELINE - METRICAS DE EMBUDO DE VENTAS          *        
015600*-----------------------------------------------------------------        
015610 4100-ANALIZA-PIPELINE SECTION.                                           
015620     PERFORM 4110-PROCESA-UN-DEAL                                         
015630         VARYING WKS-D-IDX FROM 1 BY 1                                    
015640         UNTIL WKS-D-IDX > WKS-D-TOTAL-CARGADOS.                          
015650     IF WKS-PIP-CONTEO > 0                                                
015660        COMPUTE WKS-PIP-PROMEDIO ROUNDED =                                
015670            WKS-PIP-VALOR-TOTAL / WKS-PIP-CONTEO                          
015680     END-IF.                                                              
015690     IF WKS-PIP-CALIFICADOS > 0                                           
015700        COMPUTE WKS-PIP-TASA-CONVERSION ROUNDED =                         
015710            (WKS-PIP-GANADOS / WKS-PIP-CALIFICADOS) * 100                 
015720        SET PIP-HAY-CONVERSION TO TRUE                                    
015730     END-IF.                                                              
015740     IF (WKS-PIP-GANADOS + WKS-PIP-PERDIDOS) > 0                          
015750        COMPUTE WKS-PIP-TASA-GANADOS ROUNDED =                            
015760            (WKS-PIP-GANADOS /                                            
015770             (WKS-PIP-GANADOS + WKS-PIP-PERDIDOS)) * 100                  
015780        SET PIP-HAY-TASA-GANADOS TO TRUE                                  
015790     END-IF.                                                              
015800 4100-ANALIZA-PIPELINE-E.  EXIT.                                          
015810*-----------------------------------------------------------------        
015820*  4110-PROCESA-UN-DEAL - ACUMULA UN REGISTRO DE DEAL            *        
015830*-----------------------------------------------------------------        
015840 4110-PROCESA-UN-DEAL SECTION.                                            
015850     IF QRY-HAY-SECTOR AND                                                
015860        WKS-D-SECTOR(WKS-D-IDX) NOT = WKS-QRY-SECTOR-FILTRO               
015870        GO TO 4110-PROCESA-UN-DEAL-E                                      
015880     END-IF.                                                              
015890     ADD 1 TO WKS-PIP-CONTEO.                                             
015900     ADD WKS-D-AMOUNT(WKS-D-IDX) TO WKS-PIP-VALOR-TOTAL.                  
015910     COMPUTE WKS-PIP-VALOR-PONDERADO =                                    
015920         WKS-PIP-VALOR-PONDERADO +                                        
015930         (WKS-D-AMOUNT(WKS-D-IDX) *                                       
015940          WKS-D-STAGE-WEIGHT(WKS-D-IDX)).                                 
015950     PERFORM 4120-ACUM-ETAPA.                                             
015960     PERFORM 4130-ACUM-SECTOR-PIPE.                                       
015970     EVALUATE WKS-D-STAGE(WKS-D-IDX)                                      
015980         WHEN 'Qualified'                                                 
015990         WHEN 'Proposal'                                                  
016000         WHEN 'Negotiation'                                               
016010             ADD 1 TO WKS-PIP-CALIFICADOS                                 
016020         WHEN 'Closed Won'                                                
016030             ADD 1 TO WKS-PIP-CALIFICADOS                                 
016040             ADD 1 TO WKS-PIP-GANADOS                                     
016050         WHEN 'Closed Lost'                                               
016060             ADD 1 TO WKS-PIP-PERDIDOS                                    
016070     END-EVALUATE.                                                        
016080 4110-PROCESA-UN-DEAL-E.  EXIT.                                           
016090*-----------------------------------------------------------------        
016100*  4120-ACUM-ETAPA - DESGLOSE DE PIPELINE POR ETAPA              *        
016110*-----------------------------------------------------------------        
016120 4120-ACUM-ETAPA SECTION.                                                 
016130     SET ENCONTRADO TO FALSE.                                             
016140     PERFORM 4121-BUSCA-ETAPA                                             
016150         VARYING WKS-ETP-IDX FROM 1 BY 1                                  
016160         UNTIL WKS-ETP-IDX > WKS-ETP-CANTIDAD                             
016170         OR ENCONTRADO.                                                   
016180     IF ENCONTRADO                                                        
016190        SET WKS-ETP-IDX DOWN BY 1                                         
016200     ELSE                                                                 
016210        IF WKS-ETP-CANTIDAD < 10                                          
016220           ADD 1 TO WKS-ETP-CANTIDAD                                      
016230           SET WKS-ETP-IDX TO WKS-ETP-CANTIDAD                            
016240           MOVE WKS-D-STAGE(WKS-D-IDX)                                    
016250               TO WKS-ETP-NOMBRE(WKS-ETP-IDX)                             
016260        ELSE                                                              
016270           GO TO 4120-ACUM-ETAPA-E                                        
016280        END-IF                                                            
016290     END-IF.                                                              
016300     ADD 1 TO WKS-ETP-CONTEO(WKS-ETP-IDX).                                
016310     ADD WKS-D-AMOUNT(WKS-D-IDX)                                          
016320         TO WKS-ETP-VALOR(WKS-ETP-IDX).                                   
016330 4120-ACUM-ETAPA-E.  EXIT.                                                
016340 4121-BUSCA-ETAPA SECTION.                                                
016350     IF WKS-ETP-NOMBRE(WKS-ETP-IDX) = WKS-D-STAGE(WKS-D-IDX)              
016360        SET ENCONTRADO TO TRUE                                            
016370     END-IF.                                                              
016380 4121-BUSCA-ETAPA-E.  EXIT.                                               
016390*-----------------------------------------------------------------        
016400*  4130-ACUM-SECTOR-PIPE - DESGLOSE DE PIPELINE POR SECTOR       *        
016410*-----------------------------------------------------------------        
016420 4130-ACUM-SECTOR-PIPE SECTION.                                           
016430     IF WKS-D-SECTOR(WKS-D-IDX) = SPACES                                  
016440        MOVE 'Unknown' TO WKS-SECTOR-NORM                                 
016450     ELSE                                                                 
016460        MOVE WKS-D-SECTOR(WKS-D-IDX) TO WKS-SECTOR-NORM                   
016470     END-IF.                                                              
016480     SET ENCONTRADO TO FALSE.                                             
016490     PERFORM 4131-BUSCA-SECTOR-PIPE                                       
016500         VARYING WKS-SCP-IDX FROM 1 BY 1                                  
016510         UNTIL WKS-SCP-IDX > WKS-SCP-CANTIDAD                             
016520         OR ENCONTRADO.                                                   
016530     IF ENCONTRADO                                                        
016540        SET WKS-SCP-IDX DOWN BY 1                                         
016550     ELSE                                                                 
016560        IF WKS-SCP-CANTIDAD < 20                                          
016570           ADD 1 TO WKS-SCP-CANTIDAD                                      
016580           SET WKS-SCP-IDX TO WKS-SCP-CANTIDAD                            
016590           MOVE WKS-SECTOR-NORM                                           
016600               TO WKS-SCP-NOMBRE(WKS-SCP-IDX)                             
016610        ELSE                                                              
016620           GO TO 4130-ACUM-SECTOR-PIPE-E                                  
016630        END-IF                                                            
016640     END-IF.                                                              
016650     ADD 1 TO WKS-SCP-CONTEO(WKS-SCP-IDX).                                
016660     ADD WKS-D-AMOUNT(WKS-D-IDX)                                          
016670         TO WKS-SCP-VALOR(WKS-SCP-IDX).                                   
016680 4130-ACUM-SECTOR-PIPE-E.  EXIT.                                          
016690 4131-BUSCA-SECTOR-PIPE SECTION.                                          
016700     IF WKS-SCP-NOMBRE(WKS-SCP-IDX) = WKS-SECTOR-NORM                     
016710        SET ENCONTRADO TO TRUE                                            
016720     END-IF.                                                              
016730 4131-BUSCA-SECTOR-PIPE-E.  EXIT.                                         
016740*-----------------------------------------------------------------        
016750*  4200-ANALIZA-INGRESOS - METRICAS DE INGRESOS DE PROYECTOS     *        
016760*-----------------------------------------------------------------        
016770 4200-ANALIZA-INGRESOS SECTION.                                           
016780     PERFORM 4210-PROCESA-UN-WORD-ING                                     
016790         VARYING WKS-W-IDX FROM 1 BY 1                                    
016800         UNTIL WKS-W-IDX > WKS-W-TOTAL-CARGADOS.                          
016810 4200-ANALIZA-INGRESOS-E.  EXIT.                                          
016820*-----------------------------------------------------------------        
016830*  4210-PROCESA-UN-WORD-ING - ACUMULA UN REGISTRO DE ORDEN       *        
016840*-----------------------------------------------------------------        
016850 4210-PROCESA-UN-WORD-ING SECTION.                                        
016860     IF QRY-HAY-SECTOR AND                                                
016870        WKS-W-SECTOR(WKS-W-IDX) NOT = WKS-QRY-SECTOR-FILTRO               
016880        GO TO 4210-PROCESA-UN-WORD-ING-E                                  
016890     END-IF.                                                              
016900     ADD WKS-W-REVENUE(WKS-W-IDX) TO WKS-ING-TOTAL.                       
016910     EVALUATE WKS-W-STATUS(WKS-W-IDX)                                     
016920         WHEN 'Completed'                                                 
016930             ADD WKS-W-REVENUE(WKS-W-IDX)                                 
016940                 TO WKS-ING-RECONOCIDO                                    
016950         WHEN 'In Progress'                                               
016960         WHEN 'Planning'                                                  
016970             ADD WKS-W-REVENUE(WKS-W-IDX)                                 
016980                 TO WKS-ING-PRONOSTICADO                                  
016990     END-EVALUATE.                                                        
017000     COMPUTE WKS-RNG-ANIO-1 = WKS-W-DATE(WKS-W-IDX) / 10000.              
017010     IF WKS-RNG-ANIO-1 = WKS-FC-ANIO                                      
017020        ADD WKS-W-REVENUE(WKS-W-IDX) TO WKS-ING-YTD                       
017030     END-IF.                                                              
017040     PERFORM 4230-ACUM-SECTOR-REV.                                        
017050     IF WKS-W-DATE(WKS-W-IDX) NOT = ZERO                                  
017060        COMPUTE WKS-MCT-MES = (WKS-W-DATE(WKS-W-IDX) / 100) -             
017070            (WKS-RNG-ANIO-1 * 100)                                        
017080        MOVE WKS-RNG-ANIO-1 TO WKS-MCT-ANIO                               
017090        PERFORM 4240-ACUM-MES                                             
017100     END-IF.                                                              
017110 4210-PROCESA-UN-WORD-ING-E.  EXIT.                                       
017120*-----------------------------------------------------------------        
017130*  4230-ACUM-SECTOR-REV - DESGLOSE DE INGRESOS POR SECTOR        *        
017140*-----------------------------------------------------------------        
017150 4230-ACUM-SECTOR-REV SECTION.                                            
017160     IF WKS-W-SECTOR(WKS-W-IDX) = SPACES                                  
017170        MOVE 'Unknown' TO WKS-SECTOR-NORM                                 
017180     ELSE                                                                 
017190        MOVE WKS-W-SECTOR(WKS-W-IDX) TO WKS-SECTOR-NORM                   
017200     END-IF.                                                              
017210     SET ENCONTRADO TO FALSE.                                             
017220     PERFORM 4231-BUSCA-SECTOR-REV                                        
017230         VARYING WKS-SCR-IDX FROM 1 BY 1                                  
017240         UNTIL WKS-SCR-IDX > WKS-SCR-CANTIDAD                             
017250         OR ENCONTRADO.                                                   
017260     IF ENCONTRADO                                                        
017270        SET WKS-SCR-IDX DOWN BY 1                                         
017280     ELSE                                                                 
017290        IF WKS-SCR-CANTIDAD < 20                                          
017300           ADD 1 TO WKS-SCR-CANTIDAD                                      
017310           SET WKS-SCR-IDX TO WKS-SCR-CANTIDAD                            
017320           MOVE WKS-SECTOR-NORM                                           
017330               TO WKS-SCR-NOMBRE(WKS-SCR-IDX)                             
017340        ELSE                                                              
017350           GO TO 4230-ACUM-SECTOR-REV-E                                   
017360        END-IF                                                            
017370     END-IF.                                                              
017380     ADD WKS-W-REVENUE(WKS-W-IDX)                                         
017390         TO WKS-SCR-VALOR(WKS-SCR-IDX).                                   
017400 4230-ACUM-SECTOR-REV-E.  EXIT.                                           
017410 4231-BUSCA-SECTOR-REV SECTION.                                           
017420     IF WKS-SCR-NOMBRE(WKS-SCR-IDX) = WKS-SECTOR-NORM                     
017430        SET ENCONTRADO TO TRUE                                            
017440     END-IF.                                                              
017450 4231-BUSCA-SECTOR-REV-E.  EXIT.                                          
017460*-----------------------------------------------------------------        
017470*  4240-ACUM-MES - DESGLOSE DE INGRESOS POR MES AAAA-MM          *        
017480*-----------------------------------------------------------------        
017490 4240-ACUM-MES SECTION.                                                   
017500     SET ENCONTRADO TO FALSE.                                             
017510     PERFORM 4241-BUSCA-MES                                               
017520         VARYING WKS-MES-IDX FROM 1 BY 1                                  
017530         UNTIL WKS-MES-IDX > WKS-MES-CANTIDAD                             
017540         OR ENCONTRADO.                                                   
017550     IF ENCONTRADO                                                        
017560        SET WKS-MES-IDX DOWN BY 1                                         
017570     ELSE                                                                 
017580        IF WKS-MES-CANTIDAD < 36                                          
017590           ADD 1 TO WKS-MES-CANTIDAD                                      
017600           SET WKS-MES-IDX TO WKS-MES-CANTIDAD                            
017610           MOVE WKS-MES-CLAVE-CALC                                        
017620               TO WKS-MES-CLAVE(WKS-MES-IDX)                              
017630        ELSE                                                              
017640           GO TO 4240-ACUM-MES-E                                          
017650        END-IF                                                            
017660     END-IF.                                                              
017670     ADD WKS-W-REVENUE(WKS-W-IDX)                                         
017680         TO WKS-MES-VALOR(WKS-MES-IDX).                                   
017690 4240-ACUM-MES-E.  EXIT.                                                  
017700 4241-BUSCA-MES SECTION.                                                  
017710     IF WKS-MES-CLAVE(WKS-MES-IDX) = WKS-MES-CLAVE-CALC                   
017720        SET ENCONTRADO TO TRUE                                            
017730     END-IF.                                                              
017740 4241-BUSCA-MES-E.  EXIT.                                                 
017750*-----------------------------------------------------------------        
017760*  4300-ANALIZA-EJECUCION - METRICAS DE ORDENES DE TRABAJO       *        
017770*-----------------------------------------------------------------        
017780 4300-ANALIZA-EJECUCION SECTION.                                          
017790     PERFORM 4310-PROCESA-UN-WORD-EJE                                     
017800         VARYING WKS-W-IDX FROM 1 BY 1                                    
017810         UNTIL WKS-W-IDX > WKS-W-TOTAL-CARGADOS.                          
017820     IF WKS-EJE-TOTAL > 0                                                 
017830        COMPUTE WKS-EJE-TASA-COMPLETADO ROUNDED =                         
017840            (WKS-EJE-COMPLETADAS / WKS-EJE-TOTAL) * 100                   
017850     END-IF.                                                              
017860 4300-ANALIZA-EJECUCION-E.  EXIT.                                         
017870*-----------------------------------------------------------------        
017880*  4310-PROCESA-UN-WORD-EJE - ACUMULA UNA ORDEN DE TRABAJO       *        
017890*-----------------------------------------------------------------        
017900 4310-PROCESA-UN-WORD-EJE SECTION.                                        
017910     IF QRY-HAY-SECTOR AND                                                
017920        WKS-W-SECTOR(WKS-W-IDX) NOT = WKS-QRY-SECTOR-FILTRO               
017930        GO TO 4310-PROCESA-UN-WORD-EJE-E                                  
017940     END-IF.                                                              
017950     ADD 1 TO WKS-EJE-TOTAL.                                              
017960     EVALUATE WKS-W-STATUS(WKS-W-IDX)                                     
017970         WHEN 'Planning'                                                  
017980             ADD 1 TO WKS-EJE-PLANNING                                    
017990         WHEN 'In Progress'                                               
018000             ADD 1 TO WKS-EJE-EN-PROGRESO                                 
018010         WHEN 'Completed'                                                 
018020             ADD 1 TO WKS-EJE-COMPLETADAS                                 
018030             ADD WKS-W-REVENUE(WKS-W-IDX)                                 
018040                 TO WKS-EJE-INGRESO-ENTREGADO                             
018050         WHEN 'On Hold'                                                   
018060             ADD 1 TO WKS-EJE-EN-ESPERA                                   
018070         WHEN 'Cancelled'                                                 
018080             ADD 1 TO WKS-EJE-CANCELADAS                                  
018090     END-EVALUATE.                                                        
018100     IF WKS-W-STATUS(WKS-W-IDX) = 'In Progress' OR                        
018110        WKS-W-STATUS(WKS-W-IDX) = 'Planning'                              
018120        ADD WKS-W-REVENUE(WKS-W-IDX) TO WKS-EJE-BACKLOG                   
018130     END-IF.                                                              
018140     PERFORM 4320-ACUM-SECTOR-EJE.                                        
018150 4310-PROCESA-UN-WORD-EJE-E.  EXIT.                                       
018160*-----------------------------------------------------------------        
018170*  4320-ACUM-SECTOR-EJE - ORDENES DE TRABAJO POR SECTOR          *        
018180*-----------------------------------------------------------------        
018190 4320-ACUM-SECTOR-EJE SECTION.                                            
018200     IF WKS-W-SECTOR(WKS-W-IDX) = SPACES                                  
018210        MOVE 'Unknown' TO WKS-SECTOR-NORM                                 
018220     ELSE                                                                 
018230        MOVE WKS-W-SECTOR(WKS-W-IDX) TO WKS-SECTOR-NORM                   
018240     END-IF.                                                              
018250     SET ENCONTRADO TO FALSE.                                             
018260     PERFORM 4321-BUSCA-SECTOR-EJE                                        
018270         VARYING WKS-SCE-IDX FROM 1 BY 1                                  
018280         UNTIL WKS-SCE-IDX > WKS-SCE-CANTIDAD                             
018290         OR ENCONTRADO.                                                   
018300     IF ENCONTRADO                                                        
018310        SET WKS-SCE-IDX DOWN BY 1                                         
018320     ELSE                                                                 
018330        IF WKS-SCE-CANTIDAD < 20                                          
018340           ADD 1 TO WKS-SCE-CANTIDAD                                      
018350           SET WKS-SCE-IDX TO WKS-SCE-CANTIDAD                            
018360           MOVE WKS-SECTOR-NORM                                           
018370               TO WKS-SCE-NOMBRE(WKS-SCE-IDX)                             
018380        ELSE                                                              
018390           GO TO 4320-ACUM-SECTOR-EJE-E                                   
018400        END-IF                                                            
018410     END-IF.                                                              
018420     ADD 1 TO WKS-SCE-CONTEO(WKS-SCE-IDX).                                
018430 4320-ACUM-SECTOR-EJE-E.  EXIT.                                           
018440 4321-BUSCA-SECTOR-EJE SECTION.                                           
018450     IF WKS-SCE-NOMBRE(WKS-SCE-IDX) = WKS-SECTOR-NORM                     
018460        SET ENCONTRADO TO TRUE                                            
018470     END-IF.                                                              
018480 4321-BUSCA-SECTOR-EJE-E.  EXIT.                                          
018490*-----------------------------------------------------------------        
018500*  4400-ANALIZA-LIDERAZGO - SINTESIS PARA EL COMITE DIRECTIVO    *        
018510*-----------------------------------------------------------------        
018520 4400-ANALIZA-LIDERAZGO SECTION.                                          
018530     IF WKS-PIP-CONTEO = 0                                                
018540        MOVE 'No Data' TO WKS-LID-SALUD                                   
018550        GO TO 4400-ANALIZA-LIDERAZGO-E                                    
018560     END-IF.                                                              
018570     MOVE 0 TO WKS-LID-PUNTAJE.                                           
018580     IF PIP-HAY-TASA-GANADOS                                              
018590        IF WKS-PIP-TASA-GANADOS > 30                                      
018600           ADD 2 TO WKS-LID-PUNTAJE                                       
018610        ELSE                                                              
018620           IF WKS-PIP-TASA-GANADOS > 15                                   
018630              ADD 1 TO WKS-LID-PUNTAJE                                    
018640           END-IF                                                         
018650        END-IF                                                            
018660     END-IF.                                                              
018670     IF WKS-PIP-VALOR-TOTAL > 1000000                                     
018680        ADD 2 TO WKS-LID-PUNTAJE                                          
018690     ELSE                                                                 
018700        IF WKS-PIP-VALOR-TOTAL > 500000                                   
018710           ADD 1 TO WKS-LID-PUNTAJE                                       
018720        END-IF                                                            
018730     END-IF.                                                              
018740     IF WKS-PIP-PROMEDIO > 50000                                          
018750        ADD 1 TO WKS-LID-PUNTAJE                                          
018760     END-IF.                                                              
018770     EVALUATE TRUE                                                        
018780         WHEN WKS-LID-PUNTAJE >= 4                                        
018790             MOVE 'Strong' TO WKS-LID-SALUD                               
018800         WHEN WKS-LID-PUNTAJE >= 2                                        
018810             MOVE 'Healthy' TO WKS-LID-SALUD                              
018820         WHEN OTHER                                                       
018830             MOVE 'Needs Attention' TO WKS-LID-SALUD                      
018840     END-EVALUATE.                                                        
018850     PERFORM 4410-ARMA-DESTACADOS.                                        
018860     PERFORM 4420-ARMA-RIESGOS.                                           
018870     PERFORM 4430-ARMA-OPORTUNIDADES.                                     
018880 4400-ANALIZA-LIDERAZGO-E.  EXIT.                                         
018890*-----------------------------------------------------------------        
018900*  4410-ARMA-DESTACADOS - LOGROS DESTACADOS DEL PERIODO          *        
018910*-----------------------------------------------------------------        
018920 4410-ARMA-DESTACADOS SECTION.                                            
018930     MOVE WKS-PIP-CONTEO TO WKS-ED-CONTEO.                                
018940     MOVE WKS-PIP-VALOR-TOTAL TO WKS-ED-MONTO.                            
018950     ADD 1 TO WKS-LID-NUM-DESTACADOS.                                     
018960     SET WKS-LID-D-IDX TO WKS-LID-NUM-DESTACADOS.                         
018970     STRING 'Pipeline contains ' DELIMITED BY SIZE                        
018980         WKS-ED-CONTEO DELIMITED BY SIZE                                  
018990         ' deals worth ' DELIMITED BY SIZE                                
019000         WKS-ED-MONTO DELIMITED BY SIZE                                   
019010         INTO WKS-LID-DESTACADO(WKS-LID-D-IDX).                           
019020     IF PIP-HAY-TASA-GANADOS                                              
019030        MOVE WKS-PIP-TASA-GANADOS TO WKS-ED-PORC                          
019040        ADD 1 TO WKS-LID-NUM-DESTACADOS                                   
019050        SET WKS-LID-D-IDX TO WKS-LID-NUM-DESTACADOS                       
019060        EVALUATE TRUE                                                     
019070            WHEN WKS-PIP-TASA-GANADOS > 30                                
019080                STRING 'Win rate of '                                     
019090                    DELIMITED BY SIZE                                     
019100                    WKS-ED-PORC DELIMITED BY SIZE                         
019110                    '% indicates strong sales'                            
019120                    DELIMITED BY SIZE                                     
019130                    ' performance' DELIMITED BY SIZE                      
019140                    INTO WKS-LID-DESTACADO(WKS-LID-D-IDX)                 
019150            WHEN WKS-PIP-TASA-GANADOS > 15                                
019160                STRING 'Win rate of '                                     
019170                    DELIMITED BY SIZE                                     
019180                    WKS-ED-PORC DELIMITED BY SIZE                         
019190                    '% indicates moderate sales'                          
019200                    DELIMITED BY SIZE                                     
019210                    ' performance' DELIMITED BY SIZE                      
019220                    INTO WKS-LID-DESTACADO(WKS-LID-D-IDX)                 
019230            WHEN OTHER                                                    
019240                STRING 'Win rate of '                                     
019250                    DELIMITED BY SIZE                                     
019260                    WKS-ED-PORC DELIMITED BY SIZE                         
019270                    '% indicates challenging sales'                       
019280                    DELIMITED BY SIZE                                     
019290                    ' performance' DELIMITED BY SIZE                      
019300                    INTO WKS-LID-DESTACADO(WKS-LID-D-IDX)                 
019310        END-EVALUATE                                                      
019320     END-IF.                                                              
019330     IF WKS-EJE-TASA-COMPLETADO > 70                                      
019340        MOVE WKS-EJE-TASA-COMPLETADO TO WKS-ED-PORC                       
019350        ADD 1 TO WKS-LID-NUM-DESTACADOS                                   
019360        SET WKS-LID-D-IDX TO WKS-LID-NUM-DESTACADOS                       
019370        STRING 'High execution efficiency with '                          
019380            DELIMITED BY SIZE                                             
019390            WKS-ED-PORC DELIMITED BY SIZE                                 
019400            '% of work orders completed' DELIMITED BY SIZE                
019410            INTO WKS-LID-DESTACADO(WKS-LID-D-IDX)                         
019420     END-IF.                                                              
019430     IF WKS-ING-YTD > 0                                                   
019440        MOVE WKS-ING-YTD TO WKS-ED-MONTO                                  
019450        ADD 1 TO WKS-LID-NUM-DESTACADOS                                   
019460        SET WKS-LID-D-IDX TO WKS-LID-NUM-DESTACADOS                       
019470        STRING 'YTD revenue of ' DELIMITED BY SIZE                        
019480            WKS-ED-MONTO DELIMITED BY SIZE                                
019490            INTO WKS-LID-DESTACADO(WKS-LID-D-IDX)                         
019500     END-IF.                                                              
019510 4410-ARMA-DESTACADOS-E.  EXIT.                                           
019520*-----------------------------------------------------------------        
019530*  4420-ARMA-RIESGOS - SENALES DE ALERTA DEL PERIODO             *        
019540*-----------------------------------------------------------------        
019550 4420-ARMA-RIESGOS SECTION.                                               
019560     IF PIP-HAY-TASA-GANADOS AND WKS-PIP-TASA-GANADOS < 20                
019570        MOVE WKS-PIP-TASA-GANADOS TO WKS-ED-PORC                          
019580        ADD 1 TO WKS-LID-NUM-RIESGOS                                      
019590        SET WKS-LID-R-IDX TO WKS-LID-NUM-RIESGOS                          
019600        STRING 'Low win rate of ' DELIMITED BY SIZE                       
019610            WKS-ED-PORC DELIMITED BY SIZE                                 
019620            '% may signal qualification or pricing'                       
019630            DELIMITED BY SIZE                                             
019640            ' issues' DELIMITED BY SIZE                                   
019650            INTO WKS-LID-RIESGO(WKS-LID-R-IDX)                            
019660     END-IF.                                                              
019670     IF WKS-EJE-TOTAL > 0                                                 
019680        IF (WKS-EJE-EN-ESPERA * 100) >                                    
019690           (WKS-EJE-TOTAL * 20)                                           
019700           COMPUTE WKS-ED-PORC ROUNDED =                                  
019710               (WKS-EJE-EN-ESPERA / WKS-EJE-TOTAL) * 100                  
019720           ADD 1 TO WKS-LID-NUM-RIESGOS                                   
019730           SET WKS-LID-R-IDX TO WKS-LID-NUM-RIESGOS                       
019740           STRING WKS-ED-PORC DELIMITED BY SIZE                           
019750               '% of work orders are on hold,'                            
019760               DELIMITED BY SIZE                                          
019770               ' delaying delivery' DELIMITED BY SIZE                     
019780               INTO WKS-LID-RIESGO(WKS-LID-R-IDX)                         
019790        END-IF                                                            
019800     END-IF.                                                              
019810     IF WKS-PIP-VALOR-TOTAL < 500000                                      
019820        MOVE WKS-PIP-VALOR-TOTAL TO WKS-ED-MONTO                          
019830        ADD 1 TO WKS-LID-NUM-RIESGOS                                      
019840        SET WKS-LID-R-IDX TO WKS-LID-NUM-RIESGOS                          
019850        STRING 'Total pipeline value of '                                 
019860            DELIMITED BY SIZE                                             
019870            WKS-ED-MONTO DELIMITED BY SIZE                                
019880            ' is below a healthy threshold'                               
019890            DELIMITED BY SIZE                                             
019900            INTO WKS-LID-RIESGO(WKS-LID-R-IDX)                            
019910     END-IF.                                                              
019920     IF WKS-LID-NUM-RIESGOS = 0                                           
019930        ADD 1 TO WKS-LID-NUM-RIESGOS                                      
019940        SET WKS-LID-R-IDX TO WKS-LID-NUM-RIESGOS                          
019950        MOVE 'No significant risks identified'                            
019960            TO WKS-LID-RIESGO(WKS-LID-R-IDX)                              
019970     END-IF.                                                              
019980 4420-ARMA-RIESGOS-E.  EXIT.                                              
019990*-----------------------------------------------------------------        
020000*  4430-ARMA-OPORTUNIDADES - AREAS DE OPORTUNIDAD DETECTADAS     *        
020010*-----------------------------------------------------------------        
020020 4430-ARMA-OPORTUNIDADES SECTION.                                         
020030     MOVE 0 TO WKS-MAYOR-SECTOR-VALOR.                                    
020040     MOVE 0 TO WKS-MAYOR-SECTOR-IDX.                                      
020050     IF WKS-SCP-CANTIDAD > 0                                              
020060        PERFORM 4431-BUSCA-MAYOR-SECTOR                                   
020070            VARYING WKS-SCP-IDX FROM 1 BY 1                               
020080            UNTIL WKS-SCP-IDX > WKS-SCP-CANTIDAD                          
020090     END-IF.                                                              
020100     IF WKS-MAYOR-SECTOR-IDX > 0                                          
020110        MOVE WKS-MAYOR-SECTOR-VALOR TO WKS-ED-MONTO                       
020120        ADD 1 TO WKS-LID-NUM-OPORTUNIDAD                                  
020130        SET WKS-LID-O-IDX TO WKS-LID-NUM-OPORTUNIDAD                      
020140        STRING 'Sector ' DELIMITED BY SIZE                                
020150            WKS-SCP-NOMBRE(WKS-MAYOR-SECTOR-IDX)                          
020160            DELIMITED BY SPACE                                            
020170            ' holds the largest share of pipeline'                        
020180            DELIMITED BY SIZE                                             
020190            ' value at ' DELIMITED BY SIZE                                
020200            WKS-ED-MONTO DELIMITED BY SIZE                                
020210            INTO WKS-LID-OPORTUNIDAD(WKS-LID-O-IDX)                       
020220     END-IF.                                                              
020230     IF WKS-EJE-BACKLOG > 0 AND                                           
020240        WKS-LID-NUM-OPORTUNIDAD < 3                                       
020250        MOVE WKS-EJE-BACKLOG TO WKS-ED-MONTO                              
020260        ADD 1 TO WKS-LID-NUM-OPORTUNIDAD                                  
020270        SET WKS-LID-O-IDX TO WKS-LID-NUM-OPORTUNIDAD                      
020280        STRING 'Backlog of ' DELIMITED BY SIZE                            
020290            WKS-ED-MONTO DELIMITED BY SIZE                                
020300            ' represents near-term revenue'                               
020310            DELIMITED BY SIZE                                             
020320            ' potential' DELIMITED BY SIZE                                
020330            INTO WKS-LID-OPORTUNIDAD(WKS-LID-O-IDX)                       
020340     END-IF.                                                              
020350     MOVE 0 TO WKS-MP-VALOR.                                              
020360     IF WKS-ETP-CANTIDAD > 0                                              
020370        PERFORM 4432-SUMA-ETAPA-TARDIA                                    
020380            VARYING WKS-ETP-IDX FROM 1 BY 1                               
020390            UNTIL WKS-ETP-IDX > WKS-ETP-CANTIDAD                          
020400     END-IF.                                                              
020410     IF WKS-MP-VALOR > 0 AND WKS-LID-NUM-OPORTUNIDAD < 3                  
020420        MOVE WKS-MP-VALOR TO WKS-ED-MONTO                                 
020430        ADD 1 TO WKS-LID-NUM-OPORTUNIDAD                                  
020440        SET WKS-LID-O-IDX TO WKS-LID-NUM-OPORTUNIDAD                      
020450        STRING 'Late-stage deals in negotiation or'                       
020460            DELIMITED BY SIZE                                             
020470            ' proposal total ' DELIMITED BY SIZE                          
020480            WKS-ED-MONTO DELIMITED BY SIZE                                
020490            ' and are close to closing'                                   
020500            DELIMITED BY SIZE                                             
020510            INTO WKS-LID-OPORTUNIDAD(WKS-LID-O-IDX)                       
020520     END-IF.                                                              
020530     IF WKS-LID-NUM-OPORTUNIDAD = 0                                       
020540        ADD 1 TO WKS-LID-NUM-OPORTUNIDAD                                  
020550        SET WKS-LID-O-IDX TO WKS-LID-NUM-OPORTUNIDAD                      
020560        MOVE 'Continue current growth trajectory'                         
020570            TO WKS-LID-OPORTUNIDAD(WKS-LID-O-IDX)                         
020580     END-IF.                                                              
020590 4430-ARMA-OPORTUNIDADES-E.  EXIT.                                        
020600 4431-BUSCA-MAYOR-SECTOR SECTION.                                         
020610     IF WKS-SCP-VALOR(WKS-SCP-IDX) > WKS-MAYOR-SECTOR-VALOR               
020620        MOVE WKS-SCP-VALOR(WKS-SCP-IDX)                                   
020630            TO WKS-MAYOR-SECTOR-VALOR                                     
020640        SET WKS-MAYOR-SECTOR-IDX TO WKS-SCP-IDX                           
020650     END-IF.                                                              
020660 4431-BUSCA-MAYOR-SECTOR-E.  EXIT.                                        
020670 4432-SUMA-ETAPA-TARDIA SECTION.                                          
020680     IF WKS-ETP-NOMBRE(WKS-ETP-IDX) = 'Negotiation' OR                    
020690        WKS-ETP-NOMBRE(WKS-ETP-IDX) = 'Proposal'                          
020700        ADD WKS-ETP-VALOR(WKS-ETP-IDX) TO WKS-MP-VALOR                    
020710     END-IF.                                                              
020720 4432-SUMA-ETAPA-TARDIA-E.  EXIT.                                         
020730*-----------------------------------------------------------------        
020740*  5000-COMPONE-REPORTE - ARMA LA SECCION DEL REPORTE            *        
020750*-----------------------------------------------------------------        
020760 5000-COMPONE-REPORTE SECTION.                                            
020770     PERFORM 5010-ENCABEZADO-CONSULTA.                                    
020780     IF QRY-REQUIERE-ACLARACION                                           
020790        PERFORM 5090-ACLARACION                                           
020800     ELSE                                                                 
020810        EVALUATE TRUE                                                     
020820            WHEN QRY-TIPO-PIPELINE                                        
020830                PERFORM 5100-RESUMEN-PIPELINE                             
020840            WHEN QRY-TIPO-REVENUE                                         
020850                PERFORM 5200-RESUMEN-INGRESOS                             
020860            WHEN QRY-TIPO-EXECUTION                                       
020870                PERFORM 5300-RESUMEN-EJECUCION                            
020880            WHEN QRY-TIPO-LEADERSHIP                                      
020890                PERFORM 5400-RESUMEN-LIDERAZGO                            
020900            WHEN OTHER                                                    
020910                PERFORM 5500-RESUMEN-CUSTOM                               
020920        END-EVALUATE                                                      
020930        PERFORM 5900-CALIDAD-DATOS                                        
020940        EVALUATE TRUE                                                     
020950            WHEN QRY-TIPO-PIPELINE                                        
020960                PERFORM 5115-IMPLICACIONES-PIPELINE                       
020970            WHEN QRY-TIPO-REVENUE                                         
020980                PERFORM 5215-IMPLICACIONES-INGRESOS                       
020990            WHEN QRY-TIPO-EXECUTION                                       
021000                PERFORM 5315-IMPLICACIONES-EJECUCION                      
021010            WHEN QRY-TIPO-LEADERSHIP                                      
021020                CONTINUE                                                  
021030            WHEN OTHER                                                    
021040                PERFORM 5515-IMPLICACIONES-CUSTOM                         
021050        END-EVALUATE                                                      
021060     END-IF.                                                              
021070 5000-COMPONE-REPORTE-E.  EXIT.                                           
021080*-----------------------------------------------------------------        
021090*  5010-ENCABEZADO-CONSULTA - IMPRIME EL BLOQUE DE ENCABEZADO    *        
021100*-----------------------------------------------------------------        
021110 5010-ENCABEZADO-CONSULTA SECTION.                                        
021120     MOVE WKS-RAYA-DOBLE TO WKS-LINEA-REPORTE.                            
021130     PERFORM 5990-ESCRIBE-LINEA.                                          
021140     STRING 'QUERY: ' DELIMITED BY SIZE                                   
021150         WKS-QRY-TEXTO DELIMITED BY SIZE                                  
021160         INTO WKS-LINEA-REPORTE.                                          
021170     PERFORM 5990-ESCRIBE-LINEA.                                          
021180     IF WKS-QRY-SECTOR-HAY = 'S'                                          
021190        STRING 'TYPE: ' DELIMITED BY SIZE                                 
021200            WKS-QRY-TIPO DELIMITED BY SIZE                                
021210            '   PERIOD: ' DELIMITED BY SIZE                               
021220            WKS-QRY-PERIODO-ETIQUETA DELIMITED BY SIZE                    
021230            '   SECTOR: ' DELIMITED BY SIZE                               
021240            WKS-QRY-SECTOR-FILTRO DELIMITED BY SPACE                      
021250            INTO WKS-LINEA-REPORTE                                        
021260     ELSE                                                                 
021270        STRING 'TYPE: ' DELIMITED BY SIZE                                 
021280            WKS-QRY-TIPO DELIMITED BY SIZE                                
021290            '   PERIOD: ' DELIMITED BY SIZE                               
021300            WKS-QRY-PERIODO-ETIQUETA DELIMITED BY SIZE                    
021310            '   SECTOR: ALL' DELIMITED BY SIZE                            
021320            INTO WKS-LINEA-REPORTE                                        
021330     END-IF.                                                              
021340     PERFORM 5990-ESCRIBE-LINEA.                                          
021350     MOVE WKS-QRY-CONFIANZA TO WKS-ED-CONFQ.                              
021360     STRING 'PARSE CONFIDENCE: ' DELIMITED BY SIZE                        
021370         WKS-ED-CONFQ DELIMITED BY SIZE                                   
021380         INTO WKS-LINEA-REPORTE.                                          
021390     PERFORM 5990-ESCRIBE-LINEA.                                          
021400     MOVE WKS-RAYA-SIMPLE TO WKS-LINEA-REPORTE.                           
021410     PERFORM 5990-ESCRIBE-LINEA.                                          
021420     MOVE 'EXECUTIVE SUMMARY' TO WKS-LINEA-REPORTE.                       
021430     PERFORM 5990-ESCRIBE-LINEA.                                          
021440 5010-ENCABEZADO-CONSULTA-E.  EXIT.                                       
021450*-----------------------------------------------------------------        
021460*  5090-ACLARACION - CONSULTA AMBIGUA, PIDE ACLARACION AL USUARIO*        
021470*-----------------------------------------------------------------        
021480 5090-ACLARACION SECTION.                                                 
021490     STRING '  This question could not be answered with'                  
021500         DELIMITED BY SIZE                                                
021510         ' confidence; please rephrase mentioning pipeline,'              
021520         DELIMITED BY SIZE                                                
021530         ' revenue, execution or leadership.' DELIMITED BY SIZE           
021540         INTO WKS-LINEA-REPORTE.                                          
021550     PERFORM 5990-ESCRIBE-LINEA.                                          
021560 5090-ACLARACION-E.  EXIT.                                                
021570*-----------------------------------------------------------------        
021580*  5100-RESUMEN-PIPELINE - REPORTE DE EMBUDO DE VENTAS           *        
021590*-----------------------------------------------------------------        
021600 5100-RESUMEN-PIPELINE SECTION.                                           
021610     MOVE WKS-PIP-CONTEO TO WKS-ED-CONTEO.                                
021620     MOVE WKS-PIP-VALOR-TOTAL TO WKS-ED-MONTO.                            
021630     IF QRY-HAY-SECTOR                                                    
021640        STRING '  The ' DELIMITED BY SIZE                                 
021650            WKS-QRY-SECTOR-FILTRO DELIMITED BY SPACE                      
021660            ' sector pipeline contains ' DELIMITED BY SIZE                
021670            WKS-ED-CONTEO DELIMITED BY SIZE                               
021680            ' deals worth ' DELIMITED BY SIZE                             
021690            WKS-ED-MONTO DELIMITED BY SIZE                                
021700            '.' DELIMITED BY SIZE                                         
021710            INTO WKS-LINEA-REPORTE                                        
021720     ELSE                                                                 
021730        STRING '  Overall pipeline contains ' DELIMITED BY SIZE           
021740            WKS-ED-CONTEO DELIMITED BY SIZE                               
021750            ' deals worth ' DELIMITED BY SIZE                             
021760            WKS-ED-MONTO DELIMITED BY SIZE                                
021770            '.' DELIMITED BY SIZE                                         
021780            INTO WKS-LINEA-REPORTE                                        
021790     END-IF.                                                              
021800     PERFORM 5990-ESCRIBE-LINEA.                                          
021810     IF PIP-HAY-TASA-GANADOS                                              
021820        MOVE WKS-PIP-TASA-GANADOS TO WKS-ED-PORC                          
021830        STRING '  Current win rate is ' DELIMITED BY SIZE                 
021840            WKS-ED-PORC DELIMITED BY SIZE                                 
021850            '%.' DELIMITED BY SIZE                                        
021860            INTO WKS-LINEA-REPORTE                                        
021870        PERFORM 5990-ESCRIBE-LINEA                                        
021880     END-IF.                                                              
021890     PERFORM 5120-METRICAS-PIPELINE.                                      
021900 5100-RESUMEN-PIPELINE-E.  EXIT.                                          
021910*-----------------------------------------------------------------        
021920*  5115-IMPLICACIONES-PIPELINE - LECTURA DEL EMBUDO              *        
021930*-----------------------------------------------------------------        
021940 5115-IMPLICACIONES-PIPELINE SECTION.                                     
021950     MOVE 'IMPLICATIONS' TO WKS-LINEA-REPORTE.                            
021960     PERFORM 5990-ESCRIBE-LINEA.                                          
021970     MOVE 0 TO WKS-IMPLICACION-NUM.                                       
021980     MOVE 0 TO WKS-ED-DIGITO.                                             
021990     IF PIP-HAY-TASA-GANADOS AND WKS-PIP-TASA-GANADOS < 20                
022000        ADD 1 TO WKS-IMPLICACION-NUM                                      
022010        MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL                           
022020        MOVE WKS-PIP-TASA-GANADOS TO WKS-ED-PORC                          
022030        STRING '  ' DELIMITED BY SIZE                                     
022040            WKS-ED-IMPL DELIMITED BY SIZE                                 
022050            '. Win rate of ' DELIMITED BY SIZE                            
022060            WKS-ED-PORC DELIMITED BY SIZE                                 
022070            '% falls below typical benchmarks; review'                    
022080            DELIMITED BY SIZE                                             
022090            ' qualification criteria.' DELIMITED BY SIZE                  
022100            INTO WKS-LINEA-REPORTE                                        
022110        PERFORM 5990-ESCRIBE-LINEA                                        
022120        MOVE 1 TO WKS-ED-DIGITO                                           
022130     END-IF.                                                              
022140     IF WKS-PIP-VALOR-TOTAL > 0 AND                                       
022150        (WKS-PIP-VALOR-PONDERADO * 100) <                                 
022160        (WKS-PIP-VALOR-TOTAL * 30)                                        
022170        ADD 1 TO WKS-IMPLICACION-NUM                                      
022180        MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL                           
022190        STRING '  ' DELIMITED BY SIZE                                     
022200            WKS-ED-IMPL DELIMITED BY SIZE                                 
022210            '. Weighted pipeline value is concentrated in'                
022220            DELIMITED BY SIZE                                             
022230            ' early stages; deals may need more time to'                  
022240            DELIMITED BY SIZE                                             
022250            ' mature.' DELIMITED BY SIZE                                  
022260            INTO WKS-LINEA-REPORTE                                        
022270        PERFORM 5990-ESCRIBE-LINEA                                        
022280        MOVE 1 TO WKS-ED-DIGITO                                           
022290     END-IF.                                                              
022300     IF WKS-ED-DIGITO = 0                                                 
022310        ADD 1 TO WKS-IMPLICACION-NUM                                      
022320        MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL                           
022330        STRING '  ' DELIMITED BY SIZE                                     
022340            WKS-ED-IMPL DELIMITED BY SIZE                                 
022350            '. Pipeline is progressing well; no unusual'                  
022360            DELIMITED BY SIZE                                             
022370            ' concentration or conversion issues detected.'               
022380            DELIMITED BY SIZE                                             
022390            INTO WKS-LINEA-REPORTE                                        
022400        PERFORM 5990-ESCRIBE-LINEA                                        
022410     END-IF.                                                              
022420 5115-IMPLICACIONES-PIPELINE-E.  EXIT.                                    
022430*-----------------------------------------------------------------        
022440*  5120-METRICAS-PIPELINE - DETALLE DE METRICAS DEL EMBUDO       *        
022450*-----------------------------------------------------------------        
022460 5120-METRICAS-PIPELINE SECTION.                                          
022470     MOVE 'KEY METRICS' TO WKS-LINEA-REPORTE.                             
022480     PERFORM 5990-ESCRIBE-LINEA.                                          
022490     MOVE WKS-PIP-CONTEO TO WKS-ED-CONTEO.                                
022500     STRING '  Total Deals: ' DELIMITED BY SIZE                           
022510         WKS-ED-CONTEO DELIMITED BY SIZE                                  
022520         INTO WKS-LINEA-REPORTE.                                          
022530     PERFORM 5990-ESCRIBE-LINEA.                                          
022540     MOVE WKS-PIP-VALOR-TOTAL TO WKS-ED-MONTO.                            
022550     STRING '  Total Value: ' DELIMITED BY SIZE                           
022560         WKS-ED-MONTO DELIMITED BY SIZE                                   
022570         INTO WKS-LINEA-REPORTE.                                          
022580     PERFORM 5990-ESCRIBE-LINEA.                                          
022590     MOVE WKS-PIP-VALOR-PONDERADO TO WKS-ED-MONTO.                        
022600     STRING '  Weighted Value: ' DELIMITED BY SIZE                        
022610         WKS-ED-MONTO DELIMITED BY SIZE                                   
022620         INTO WKS-LINEA-REPORTE.                                          
022630     PERFORM 5990-ESCRIBE-LINEA.                                          
022640     MOVE WKS-PIP-PROMEDIO TO WKS-ED-MONTO.                               
022650     STRING '  Average Deal Size: ' DELIMITED BY SIZE                     
022660         WKS-ED-MONTO DELIMITED BY SIZE                                   
022670         INTO WKS-LINEA-REPORTE.                                          
022680     PERFORM 5990-ESCRIBE-LINEA.                                          
022690     IF PIP-HAY-CONVERSION                                                
022700        MOVE WKS-PIP-TASA-CONVERSION TO WKS-ED-PORC                       
022710        STRING '  Conversion Rate: ' DELIMITED BY SIZE                    
022720            WKS-ED-PORC DELIMITED BY SIZE                                 
022730            '%' DELIMITED BY SIZE                                         
022740            INTO WKS-LINEA-REPORTE                                        
022750        PERFORM 5990-ESCRIBE-LINEA                                        
022760     END-IF.                                                              
022770     IF PIP-HAY-TASA-GANADOS                                              
022780        MOVE WKS-PIP-TASA-GANADOS TO WKS-ED-PORC                          
022790        STRING '  Win Rate: ' DELIMITED BY SIZE                           
022800            WKS-ED-PORC DELIMITED BY SIZE                                 
022810            '%' DELIMITED BY SIZE                                         
022820            INTO WKS-LINEA-REPORTE                                        
022830        PERFORM 5990-ESCRIBE-LINEA                                        
022840     END-IF.                                                              
022850     MOVE '  BY STAGE:' TO WKS-LINEA-REPORTE.                             
022860     PERFORM 5990-ESCRIBE-LINEA.                                          
022870     PERFORM 5130-IMPRIME-ETAPA                                           
022880         VARYING WKS-ETP-IDX FROM 1 BY 1                                  
022890         UNTIL WKS-ETP-IDX > WKS-ETP-CANTIDAD.                            
022900     MOVE '  BY SECTOR:' TO WKS-LINEA-REPORTE.                            
022910     PERFORM 5990-ESCRIBE-LINEA.                                          
022920     PERFORM 5140-IMPRIME-SECTOR-PIPE                                     
022930         VARYING WKS-SCP-IDX FROM 1 BY 1                                  
022940         UNTIL WKS-SCP-IDX > WKS-SCP-CANTIDAD.                            
022950 5120-METRICAS-PIPELINE-E.  EXIT.                                         
022960*-----------------------------------------------------------------        
022970*  5130-IMPRIME-ETAPA - LINEA DE DESGLOSE POR ETAPA              *        
022980*-----------------------------------------------------------------        
022990 5130-IMPRIME-ETAPA SECTION.                                              
023000     MOVE WKS-ETP-CONTEO(WKS-ETP-IDX) TO WKS-ED-CONTEO2.                  
023010     MOVE WKS-ETP-VALOR(WKS-ETP-IDX) TO WKS-ED-MONTO.                     
023020     STRING '    ' DELIMITED BY SIZE                                      
023030         WKS-ETP-NOMBRE(WKS-ETP-IDX) DELIMITED BY SIZE                    
023040         ': ' DELIMITED BY SIZE                                           
023050         WKS-ED-CONTEO2 DELIMITED BY SIZE                                 
023060         ' deals, ' DELIMITED BY SIZE                                     
023070         WKS-ED-MONTO DELIMITED BY SIZE                                   
023080         INTO WKS-LINEA-REPORTE.                                          
023090     PERFORM 5990-ESCRIBE-LINEA.                                          
023100 5130-IMPRIME-ETAPA-E.  EXIT.                                             
023110*-----------------------------------------------------------------        
023120*  5140-IMPRIME-SECTOR-PIPE - LINEA DE DESGLOSE POR SECTOR       *        
023130*-----------------------------------------------------------------        
023140 5140-IMPRIME-SECTOR-PIPE SECTION.                                        
023150     MOVE WKS-SCP-CONTEO(WKS-SCP-IDX) TO WKS-ED-CONTEO2.                  
023160     MOVE WKS-SCP-VALOR(WKS-SCP-IDX) TO WKS-ED-MONTO.                     
023170     STRING '    ' DELIMITED BY SIZE                                      
023180         WKS-SCP-NOMBRE(WKS-SCP-IDX) DELIMITED BY SPACE                   
023190         ': ' DELIMITED BY SIZE                                           
023200         WKS-ED-CONTEO2 DELIMITED BY SIZE                                 
023210         ' deals, ' DELIMITED BY SIZE                                     
023220         WKS-ED-MONTO DELIMITED BY SIZE                                   
023230         INTO WKS-LINEA-REPORTE.                                          
023240     PERFORM 5990-ESCRIBE-LINEA.                                          
023250 5140-IMPRIME-SECTOR-PIPE-E.  EXIT.                                       
023260*-----------------------------------------------------------------        
023270*  5200-RESUMEN-INGRESOS - REPORTE DE PRONOSTICO DE INGRESOS     *        
023280*-----------------------------------------------------------------        
023290 5200-RESUMEN-INGRESOS SECTION.                                           
023300     COMPUTE WKS-ED-MONTO = WKS-PIP-VALOR-PONDERADO +                     
023310         WKS-ING-PRONOSTICADO.                                            
023320     MOVE WKS-ING-RECONOCIDO TO WKS-ED-MONTO-N.                           
023330     STRING '  Total forecast is ' DELIMITED BY SIZE                      
023340         WKS-ED-MONTO DELIMITED BY SIZE                                   
023350         ', with ' DELIMITED BY SIZE                                      
023360         WKS-ED-MONTO-N DELIMITED BY SIZE                                 
023370         ' already recognized as revenue.' DELIMITED BY SIZE              
023380         INTO WKS-LINEA-REPORTE.                                          
023390     PERFORM 5990-ESCRIBE-LINEA.                                          
023400     PERFORM 5220-METRICAS-INGRESOS.                                      
023410 5200-RESUMEN-INGRESOS-E.  EXIT.                                          
023420*-----------------------------------------------------------------        
023430*  5215-IMPLICACIONES-INGRESOS - LECTURA DEL PRONOSTICO          *        
023440*-----------------------------------------------------------------        
023450 5215-IMPLICACIONES-INGRESOS SECTION.                                     
023460     MOVE 'IMPLICATIONS' TO WKS-LINEA-REPORTE.                            
023470     PERFORM 5990-ESCRIBE-LINEA.                                          
023480     MOVE 0 TO WKS-IMPLICACION-NUM.                                       
023490     ADD 1 TO WKS-IMPLICACION-NUM.                                        
023500     MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL.                             
023510     MOVE WKS-PIP-VALOR-PONDERADO TO WKS-ED-MONTO.                        
023520     STRING '  ' DELIMITED BY SIZE                                        
023530         WKS-ED-IMPL DELIMITED BY SIZE                                    
023540         '. Weighted pipeline of ' DELIMITED BY SIZE                      
023550         WKS-ED-MONTO DELIMITED BY SIZE                                   
023560         ' provides visibility into likely future'                        
023570         DELIMITED BY SIZE                                                
023580         ' revenue.' DELIMITED BY SIZE                                    
023590         INTO WKS-LINEA-REPORTE.                                          
023600     PERFORM 5990-ESCRIBE-LINEA.                                          
023610     IF WKS-EJE-BACKLOG > 0                                               
023620        ADD 1 TO WKS-IMPLICACION-NUM                                      
023630        MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL                           
023640        MOVE WKS-EJE-BACKLOG TO WKS-ED-MONTO                              
023650        STRING '  ' DELIMITED BY SIZE                                     
023660            WKS-ED-IMPL DELIMITED BY SIZE                                 
023670            '. Backlog of ' DELIMITED BY SIZE                             
023680            WKS-ED-MONTO DELIMITED BY SIZE                                
023690            ' represents committed work not yet'                          
023700            DELIMITED BY SIZE                                             
023710            ' recognized as revenue.' DELIMITED BY SIZE                   
023720            INTO WKS-LINEA-REPORTE                                        
023730        PERFORM 5990-ESCRIBE-LINEA                                        
023740     END-IF.                                                              
023750 5215-IMPLICACIONES-INGRESOS-E.  EXIT.                                    
023760*-----------------------------------------------------------------        
023770*  5220-METRICAS-INGRESOS - DETALLE DE METRICAS DE INGRESOS      *        
023780*-----------------------------------------------------------------        
023790 5220-METRICAS-INGRESOS SECTION.                                          
023800     MOVE 'KEY METRICS' TO WKS-LINEA-REPORTE.                             
023810     PERFORM 5990-ESCRIBE-LINEA.                                          
023820     MOVE WKS-ING-TOTAL TO WKS-ED-MONTO.                                  
023830     STRING '  Total Revenue: ' DELIMITED BY SIZE                         
023840         WKS-ED-MONTO DELIMITED BY SIZE                                   
023850         INTO WKS-LINEA-REPORTE.                                          
023860     PERFORM 5990-ESCRIBE-LINEA.                                          
023870     MOVE WKS-ING-RECONOCIDO TO WKS-ED-MONTO.                             
023880     STRING '  Recognized Revenue: ' DELIMITED BY SIZE                    
023890         WKS-ED-MONTO DELIMITED BY SIZE                                   
023900         INTO WKS-LINEA-REPORTE.                                          
023910     PERFORM 5990-ESCRIBE-LINEA.                                          
023920     MOVE WKS-ING-PRONOSTICADO TO WKS-ED-MONTO.                           
023930     STRING '  Forecasted Revenue: ' DELIMITED BY SIZE                    
023940         WKS-ED-MONTO DELIMITED BY SIZE                                   
023950         INTO WKS-LINEA-REPORTE.                                          
023960     PERFORM 5990-ESCRIBE-LINEA.                                          
023970     MOVE WKS-ING-YTD TO WKS-ED-MONTO.                                    
023980     STRING '  Year-To-Date Revenue: ' DELIMITED BY SIZE                  
023990         WKS-ED-MONTO DELIMITED BY SIZE                                   
024000         INTO WKS-LINEA-REPORTE.                                          
024010     PERFORM 5990-ESCRIBE-LINEA.                                          
024020     COMPUTE WKS-ED-MONTO = WKS-PIP-VALOR-PONDERADO +                     
024030         WKS-ING-PRONOSTICADO.                                            
024040     STRING '  Total Forecast: ' DELIMITED BY SIZE                        
024050         WKS-ED-MONTO DELIMITED BY SIZE                                   
024060         INTO WKS-LINEA-REPORTE.                                          
024070     PERFORM 5990-ESCRIBE-LINEA.                                          
024080     MOVE '  BY SECTOR:' TO WKS-LINEA-REPORTE.                            
024090     PERFORM 5990-ESCRIBE-LINEA.                                          
024100     PERFORM 5230-IMPRIME-SECTOR-REV                                      
024110         VARYING WKS-SCR-IDX FROM 1 BY 1                                  
024120         UNTIL WKS-SCR-IDX > WKS-SCR-CANTIDAD.                            
024130     MOVE '  BY MONTH:' TO WKS-LINEA-REPORTE.                             
024140     PERFORM 5990-ESCRIBE-LINEA.                                          
024150     PERFORM 5240-IMPRIME-MES                                             
024160         VARYING WKS-MES-IDX FROM 1 BY 1                                  
024170         UNTIL WKS-MES-IDX > WKS-MES-CANTIDAD.                            
024180 5220-METRICAS-INGRESOS-E.  EXIT.                                         
024190*-----------------------------------------------------------------        
024200*  5230-IMPRIME-SECTOR-REV - LINEA DE INGRESOS POR SECTOR        *        
024210*-----------------------------------------------------------------        
024220 5230-IMPRIME-SECTOR-REV SECTION.                                         
024230     MOVE WKS-SCR-VALOR(WKS-SCR-IDX) TO WKS-ED-MONTO.                     
024240     STRING '    ' DELIMITED BY SIZE                                      
024250         WKS-SCR-NOMBRE(WKS-SCR-IDX) DELIMITED BY SPACE                   
024260         ': ' DELIMITED BY SIZE                                           
024270         WKS-ED-MONTO DELIMITED BY SIZE                                   
024280         INTO WKS-LINEA-REPORTE.                                          
024290     PERFORM 5990-ESCRIBE-LINEA.                                          
024300 5230-IMPRIME-SECTOR-REV-E.  EXIT.                                        
024310*-----------------------------------------------------------------        
024320*  5240-IMPRIME-MES - LINEA DE INGRESOS POR MES                  *        
024330*-----------------------------------------------------------------        
024340 5240-IMPRIME-MES SECTION.                                                
024350     MOVE WKS-MES-VALOR(WKS-MES-IDX) TO WKS-ED-MONTO.                     
024360     STRING '    ' DELIMITED BY SIZE                                      
024370         WKS-MES-CLAVE(WKS-MES-IDX) DELIMITED BY SIZE                     
024380         ': ' DELIMITED BY SIZE                                           
024390         WKS-ED-MONTO DELIMITED BY SIZE                                   
024400         INTO WKS-LINEA-REPORTE.                                          
024410     PERFORM 5990-ESCRIBE-LINEA.                                          
024420 5240-IMPRIME-MES-E.  EXIT.                                               
024430*-----------------------------------------------------------------        
024440*  5300-RESUMEN-EJECUCION - REPORTE DE ESTADO DE EJECUCION       *        
024450*-----------------------------------------------------------------        
024460 5300-RESUMEN-EJECUCION SECTION.                                          
024470     MOVE WKS-EJE-TOTAL TO WKS-ED-CONTEO.                                 
024480     MOVE WKS-EJE-COMPLETADAS TO WKS-ED-CONTEO2.                          
024490     MOVE WKS-EJE-TASA-COMPLETADO TO WKS-ED-PORC.                         
024500     MOVE WKS-EJE-EN-PROGRESO TO WKS-ED-ENTERO.                           
024510     STRING '  ' DELIMITED BY SIZE                                        
024520         WKS-ED-CONTEO DELIMITED BY SIZE                                  
024530         ' work orders, ' DELIMITED BY SIZE                               
024540         WKS-ED-CONTEO2 DELIMITED BY SIZE                                 
024550         ' completed (' DELIMITED BY SIZE                                 
024560         WKS-ED-PORC DELIMITED BY SIZE                                    
024570         '%), ' DELIMITED BY SIZE                                         
024580         WKS-ED-ENTERO DELIMITED BY SIZE                                  
024590         ' in progress.' DELIMITED BY SIZE                                
024600         INTO WKS-LINEA-REPORTE.                                          
024610     PERFORM 5990-ESCRIBE-LINEA.                                          
024620     PERFORM 5320-METRICAS-EJECUCION.                                     
024630 5300-RESUMEN-EJECUCION-E.  EXIT.                                         
024640*-----------------------------------------------------------------        
024650*  5315-IMPLICACIONES-EJECUCION - LECTURA DEL AVANCE             *        
024660*-----------------------------------------------------------------        
024670 5315-IMPLICACIONES-EJECUCION SECTION.                                    
024680     MOVE 'IMPLICATIONS' TO WKS-LINEA-REPORTE.                            
024690     PERFORM 5990-ESCRIBE-LINEA.                                          
024700     MOVE 0 TO WKS-IMPLICACION-NUM.                                       
024710     ADD 1 TO WKS-IMPLICACION-NUM.                                        
024720     MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL.                             
024730     EVALUATE TRUE                                                        
024740         WHEN WKS-EJE-TASA-COMPLETADO > 80                                
024750             STRING '  ' DELIMITED BY SIZE                                
024760                 WKS-ED-IMPL DELIMITED BY SIZE                            
024770                 '. Completion rate reflects excellent'                   
024780                 DELIMITED BY SIZE                                        
024790                 ' delivery performance.' DELIMITED BY SIZE               
024800                 INTO WKS-LINEA-REPORTE                                   
024810         WHEN WKS-EJE-TASA-COMPLETADO > 50                                
024820             STRING '  ' DELIMITED BY SIZE                                
024830                 WKS-ED-IMPL DELIMITED BY SIZE                            
024840                 '. Completion rate is good; continue'                    
024850                 DELIMITED BY SIZE                                        
024860                 ' monitoring in-progress work orders.'                   
024870                 DELIMITED BY SIZE                                        
024880                 INTO WKS-LINEA-REPORTE                                   
024890         WHEN OTHER                                                       
024900             STRING '  ' DELIMITED BY SIZE                                
024910                 WKS-ED-IMPL DELIMITED BY SIZE                            
024920                 '. Completion rate needs attention;'                     
024930                 DELIMITED BY SIZE                                        
024940                 ' review delayed and on-hold work orders.'               
024950                 DELIMITED BY SIZE                                        
024960                 INTO WKS-LINEA-REPORTE                                   
024970     END-EVALUATE.                                                        
024980     PERFORM 5990-ESCRIBE-LINEA.                                          
024990     IF WKS-EJE-BACKLOG > 0                                               
025000        ADD 1 TO WKS-IMPLICACION-NUM                                      
025010        MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL                           
025020        MOVE WKS-EJE-BACKLOG TO WKS-ED-MONTO                              
025030        STRING '  ' DELIMITED BY SIZE                                     
025040            WKS-ED-IMPL DELIMITED BY SIZE                                 
025050            '. Backlog of ' DELIMITED BY SIZE                             
025060            WKS-ED-MONTO DELIMITED BY SIZE                                
025070            ' remains to be delivered.' DELIMITED BY SIZE                 
025080            INTO WKS-LINEA-REPORTE                                        
025090        PERFORM 5990-ESCRIBE-LINEA                                        
025100     END-IF.                                                              
025110 5315-IMPLICACIONES-EJECUCION-E.  EXIT.                                   
025120*-----------------------------------------------------------------        
025130*  5320-METRICAS-EJECUCION - DETALLE DE METRICAS DE EJECUCION    *        
025140*-----------------------------------------------------------------        
025150 5320-METRICAS-EJECUCION SECTION.                                         
025160     MOVE 'KEY METRICS' TO WKS-LINEA-REPORTE.                             
025170     PERFORM 5990-ESCRIBE-LINEA.                                          
025180     MOVE WKS-EJE-TOTAL TO WKS-ED-CONTEO.                                 
025190     STRING '  Total Work Orders: ' DELIMITED BY SIZE                     
025200         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025210         INTO WKS-LINEA-REPORTE.                                          
025220     PERFORM 5990-ESCRIBE-LINEA.                                          
025230     MOVE WKS-EJE-PLANNING TO WKS-ED-CONTEO.                              
025240     STRING '  Planning: ' DELIMITED BY SIZE                              
025250         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025260         INTO WKS-LINEA-REPORTE.                                          
025270     PERFORM 5990-ESCRIBE-LINEA.                                          
025280     MOVE WKS-EJE-EN-PROGRESO TO WKS-ED-CONTEO.                           
025290     STRING '  In Progress: ' DELIMITED BY SIZE                           
025300         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025310         INTO WKS-LINEA-REPORTE.                                          
025320     PERFORM 5990-ESCRIBE-LINEA.                                          
025330     MOVE WKS-EJE-COMPLETADAS TO WKS-ED-CONTEO.                           
025340     STRING '  Completed: ' DELIMITED BY SIZE                             
025350         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025360         INTO WKS-LINEA-REPORTE.                                          
025370     PERFORM 5990-ESCRIBE-LINEA.                                          
025380     MOVE WKS-EJE-EN-ESPERA TO WKS-ED-CONTEO.                             
025390     STRING '  On Hold: ' DELIMITED BY SIZE                               
025400         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025410         INTO WKS-LINEA-REPORTE.                                          
025420     PERFORM 5990-ESCRIBE-LINEA.                                          
025430     MOVE WKS-EJE-CANCELADAS TO WKS-ED-CONTEO.                            
025440     STRING '  Cancelled: ' DELIMITED BY SIZE                             
025450         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025460         INTO WKS-LINEA-REPORTE.                                          
025470     PERFORM 5990-ESCRIBE-LINEA.                                          
025480     MOVE WKS-EJE-INGRESO-ENTREGADO TO WKS-ED-MONTO.                      
025490     STRING '  Revenue Delivered: ' DELIMITED BY SIZE                     
025500         WKS-ED-MONTO DELIMITED BY SIZE                                   
025510         INTO WKS-LINEA-REPORTE.                                          
025520     PERFORM 5990-ESCRIBE-LINEA.                                          
025530     MOVE WKS-EJE-BACKLOG TO WKS-ED-MONTO.                                
025540     STRING '  Backlog Value: ' DELIMITED BY SIZE                         
025550         WKS-ED-MONTO DELIMITED BY SIZE                                   
025560         INTO WKS-LINEA-REPORTE.                                          
025570     PERFORM 5990-ESCRIBE-LINEA.                                          
025580     MOVE '  BY SECTOR:' TO WKS-LINEA-REPORTE.                            
025590     PERFORM 5990-ESCRIBE-LINEA.                                          
025600     PERFORM 5330-IMPRIME-SECTOR-EJE                                      
025610         VARYING WKS-SCE-IDX FROM 1 BY 1                                  
025620         UNTIL WKS-SCE-IDX > WKS-SCE-CANTIDAD.                            
025630 5320-METRICAS-EJECUCION-E.  EXIT.                                        
025640*-----------------------------------------------------------------        
025650*  5330-IMPRIME-SECTOR-EJE - LINEA DE EJECUCION POR SECTOR       *        
025660*-----------------------------------------------------------------        
025670 5330-IMPRIME-SECTOR-EJE SECTION.                                         
025680     MOVE WKS-SCE-CONTEO(WKS-SCE-IDX) TO WKS-ED-CONTEO2.                  
025690     STRING '    ' DELIMITED BY SIZE                                      
025700         WKS-SCE-NOMBRE(WKS-SCE-IDX) DELIMITED BY SPACE                   
025710         ': ' DELIMITED BY SIZE                                           
025720         WKS-ED-CONTEO2 DELIMITED BY SIZE                                 
025730         ' work orders' DELIMITED BY SIZE                                 
025740         INTO WKS-LINEA-REPORTE.                                          
025750     PERFORM 5990-ESCRIBE-LINEA.                                          
025760 5330-IMPRIME-SECTOR-EJE-E.  EXIT.                                        
025770*-----------------------------------------------------------------        
025780*  5400-RESUMEN-LIDERAZGO - REPORTE PARA EL COMITE DIRECTIVO     *        
025790*-----------------------------------------------------------------        
025800 5400-RESUMEN-LIDERAZGO SECTION.                                          
025810     MOVE WKS-PIP-VALOR-TOTAL TO WKS-ED-MONTO.                            
025820     MOVE WKS-PIP-CONTEO TO WKS-ED-CONTEO.                                
025830     MOVE WKS-EJE-TASA-COMPLETADO TO WKS-ED-PORC.                         
025840     STRING '  Pipeline health: ' DELIMITED BY SIZE                       
025850         WKS-LID-SALUD DELIMITED BY SPACE                                 
025860         '.  Total pipeline: ' DELIMITED BY SIZE                          
025870         WKS-ED-MONTO DELIMITED BY SIZE                                   
025880         ' across ' DELIMITED BY SIZE                                     
025890         WKS-ED-CONTEO DELIMITED BY SIZE                                  
025900         ' deals.' DELIMITED BY SIZE                                      
025910         INTO WKS-LINEA-REPORTE.                                          
025920     PERFORM 5990-ESCRIBE-LINEA.                                          
025930     STRING '  Execution: ' DELIMITED BY SIZE                             
025940         WKS-ED-PORC DELIMITED BY SIZE                                    
025950         '% completion rate.' DELIMITED BY SIZE                           
025960         INTO WKS-LINEA-REPORTE.                                          
025970     PERFORM 5990-ESCRIBE-LINEA.                                          
025980     MOVE 'HIGHLIGHTS' TO WKS-LINEA-REPORTE.                              
025990     PERFORM 5990-ESCRIBE-LINEA.                                          
026000     PERFORM 5410-IMPRIME-DESTACADO                                       
026010         VARYING WKS-LID-D-IDX FROM 1 BY 1                                
026020         UNTIL WKS-LID-D-IDX > WKS-LID-NUM-DESTACADOS.                    
026030     MOVE 'RISKS' TO WKS-LINEA-REPORTE.                                   
026040     PERFORM 5990-ESCRIBE-LINEA.                                          
026050     PERFORM 5420-IMPRIME-RIESGO                                          
026060         VARYING WKS-LID-R-IDX FROM 1 BY 1                                
026070         UNTIL WKS-LID-R-IDX > WKS-LID-NUM-RIESGOS.                       
026080     MOVE 'OPPORTUNITIES' TO WKS-LINEA-REPORTE.                           
026090     PERFORM 5990-ESCRIBE-LINEA.                                          
026100     PERFORM 5430-IMPRIME-OPORTUNIDAD                                     
026110         VARYING WKS-LID-O-IDX FROM 1 BY 1                                
026120         UNTIL WKS-LID-O-IDX > WKS-LID-NUM-OPORTUNIDAD.                   
026130     PERFORM 5120-METRICAS-PIPELINE.                                      
026140     PERFORM 5220-METRICAS-INGRESOS.                                      
026150     PERFORM 5320-METRICAS-EJECUCION.                                     
026160 5400-RESUMEN-LIDERAZGO-E.  EXIT.                                         
026170*-----------------------------------------------------------------        
026180*  5410-IMPRIME-DESTACADO - LINEA DE UN LOGRO DESTACADO          *        
026190*-----------------------------------------------------------------        
026200 5410-IMPRIME-DESTACADO SECTION.                                          
026210     STRING '  - ' DELIMITED BY SIZE                                      
026220         WKS-LID-DESTACADO(WKS-LID-D-IDX) DELIMITED BY SIZE               
026230         INTO WKS-LINEA-REPORTE.                                          
026240     PERFORM 5990-ESCRIBE-LINEA.                                          
026250 5410-IMPRIME-DESTACADO-E.  EXIT.                                         
026260*-----------------------------------------------------------------        
026270*  5420-IMPRIME-RIESGO - LINEA DE UN RIESGO DETECTADO            *        
026280*-----------------------------------------------------------------        
026290 5420-IMPRIME-RIESGO SECTION.                                             
026300     STRING '  - ' DELIMITED BY SIZE                                      
026310         WKS-LID-RIESGO(WKS-LID-R-IDX) DELIMITED BY SIZE                  
026320         INTO WKS-LINEA-REPORTE.                                          
026330     PERFORM 5990-ESCRIBE-LINEA.                                          
026340 5420-IMPRIME-RIESGO-E.  EXIT.                                            
026350*-----------------------------------------------------------------        
026360*  5430-IMPRIME-OPORTUNIDAD - LINEA DE UNA OPORTUNIDAD           *        
026370*-----------------------------------------------------------------        
026380 5430-IMPRIME-OPORTUNIDAD SECTION.                                        
026390     STRING '  - ' DELIMITED BY SIZE                                      
026400         WKS-LID-OPORTUNIDAD(WKS-LID-O-IDX) DELIMITED BY SIZE             
026410         INTO WKS-LINEA-REPORTE.                                          
026420     PERFORM 5990-ESCRIBE-LINEA.                                          
026430 5430-IMPRIME-OPORTUNIDAD-E.  EXIT.                                       
026440*-----------------------------------------------------------------        
026450*  5500-RESUMEN-CUSTOM - RESPUESTA A UNA CONSULTA NO CLASIFICADA*         
026460*-----------------------------------------------------------------        
026470 5500-RESUMEN-CUSTOM SECTION.                                             
026480     IF WKS-D-TOTAL-CARGADOS = 0 AND WKS-W-TOTAL-CARGADOS = 0             
026490        STRING '  No deal or work order data is available'                
026500            DELIMITED BY SIZE                                             
026510            ' to answer this question.' DELIMITED BY SIZE                 
026520            INTO WKS-LINEA-REPORTE                                        
026530     ELSE                                                                 
026540        STRING '  The question could not be matched to a'                 
026550            DELIMITED BY SIZE                                             
026560            ' specific report type; a general pipeline'                   
026570            DELIMITED BY SIZE                                             
026580            ' and execution summary follows.' DELIMITED BY SIZE           
026590            INTO WKS-LINEA-REPORTE                                        
026600     END-IF.                                                              
026610     PERFORM 5990-ESCRIBE-LINEA.                                          
026620     PERFORM 5120-METRICAS-PIPELINE.                                      
026630     PERFORM 5320-METRICAS-EJECUCION.                                     
026640 5500-RESUMEN-CUSTOM-E.  EXIT.                                            
026650*-----------------------------------------------------------------        
026660*  5515-IMPLICACIONES-CUSTOM - SUGERENCIA DE CONSULTA            *        
026670*-----------------------------------------------------------------        
026680 5515-IMPLICACIONES-CUSTOM SECTION.                                       
026690     MOVE 'IMPLICATIONS' TO WKS-LINEA-REPORTE.                            
026700     PERFORM 5990-ESCRIBE-LINEA.                                          
026710     MOVE 1 TO WKS-IMPLICACION-NUM.                                       
026720     MOVE WKS-IMPLICACION-NUM TO WKS-ED-IMPL.                             
026730     STRING '  ' DELIMITED BY SIZE                                        
026740         WKS-ED-IMPL DELIMITED BY SIZE                                    
026750         '. Try asking a more specific question about'                    
026760         DELIMITED BY SIZE                                                
026770         ' pipeline, revenue, execution or leadership'                    
026780         DELIMITED BY SIZE                                                
026790         ' for a more detailed report.' DELIMITED BY SIZE                 
026800         INTO WKS-LINEA-REPORTE.                                          
026810     PERFORM 5990-ESCRIBE-LINEA.                                          
026820 5515-IMPLICACIONES-CUSTOM-E.  EXIT.                                      
026830*-----------------------------------------------------------------        
026840*  5900-CALIDAD-DATOS - IMPRIME EL BLOQUE DE CALIDAD DE DATOS    *        
026850*-----------------------------------------------------------------        
026860 5900-CALIDAD-DATOS SECTION.                                              
026870     MOVE 'DATA QUALITY' TO WKS-LINEA-REPORTE.                            
026880     PERFORM 5990-ESCRIBE-LINEA.                                          
026890     MOVE WKS-CAL-CONFIANZA  TO WKS-ED-CONF.                              
026900     MOVE WKS-CAL-TOTAL      TO WKS-ED-CONTEO.                            
026910     MOVE WKS-CAL-VALIDOS    TO WKS-ED-CONTEO2.                           
026920     STRING '  CONFIDENCE ' DELIMITED BY SIZE                             
026930         WKS-ED-CONF DELIMITED BY SIZE                                    
026940         '  TOTAL ' DELIMITED BY SIZE                                     
026950         WKS-ED-CONTEO DELIMITED BY SIZE                                  
026960         '  VALID ' DELIMITED BY SIZE                                     
026970         WKS-ED-CONTEO2 DELIMITED BY SIZE                                 
026980         INTO WKS-LINEA-REPORTE.                                          
026990     PERFORM 5990-ESCRIBE-LINEA.                                          
027000     IF QRY-TIPO-LEADERSHIP                                               
027010        MOVE 5 TO WKS-CAL-MAX-AVISOS                                      
027020     ELSE                                                                 
027030        MOVE 3 TO WKS-CAL-MAX-AVISOS                                      
027040     END-IF.                                                              
027050     IF WKS-CAL-NUM-ADVERTENCIAS < WKS-CAL-MAX-AVISOS                     
027060        MOVE WKS-CAL-NUM-ADVERTENCIAS TO WKS-CAL-TOPE-AVISOS              
027070     ELSE                                                                 
027080        MOVE WKS-CAL-MAX-AVISOS TO WKS-CAL-TOPE-AVISOS                    
027090     END-IF.                                                              
027100     IF WKS-CAL-TOPE-AVISOS > 0                                           
027110        PERFORM 5910-IMPRIME-AVISO                                        
027120            VARYING WKS-CAL-IDX FROM 1 BY 1                               
027130            UNTIL WKS-CAL-IDX > WKS-CAL-TOPE-AVISOS                       
027140     END-IF.                                                              
027150 5900-CALIDAD-DATOS-E.  EXIT.                                             
027160*-----------------------------------------------------------------        
027170*  5910-IMPRIME-AVISO - IMPRIME UNA LINEA DE ADVERTENCIA         *        
027180*-----------------------------------------------------------------        
027190 5910-IMPRIME-AVISO SECTION.                                              
027200     STRING '  WARNING: ' DELIMITED BY SIZE                               
027210         WKS-CAL-ADVERTENCIA(WKS-CAL-IDX) DELIMITED BY SIZE               
027220         INTO WKS-LINEA-REPORTE.                                          
027230     PERFORM 5990-ESCRIBE-LINEA.                                          
027240 5910-IMPRIME-AVISO-E.  EXIT.                                             
027250*-----------------------------------------------------------------        
027260*  5990-ESCRIBE-LINEA - ESCRIBE LA LINEA DE TRABAJO AL REPORTE   *        
027270*-----------------------------------------------------------------        
027280 5990-ESCRIBE-LINEA SECTION.                                              
027290     MOVE WKS-LINEA-REPORTE TO GBIR-RPT-LINE.                             
027300     WRITE GBIR-REPORT-LINE.                                              
027310     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
027320     MOVE SPACES TO WKS-LINEA-REPORTE.                                    
027330 5990-ESCRIBE-LINEA-E.  EXIT.                                             
027340*-----------------------------------------------------------------        
027350*  9000-CIERRE - LINEA FINAL Y CIERRE DE ARCHIVOS                *        
027360*-----------------------------------------------------------------        
027370 9000-CIERRE SECTION.                                                     
027380     MOVE WKS-RAYA-DOBLE TO WKS-LINEA-REPORTE.                            
027390     PERFORM 5990-ESCRIBE-LINEA.                                          
027400     MOVE WKS-NUM-CONSULTAS TO WKS-ED-CONTEO.                             
027410     STRING 'END OF REPORT - ' DELIMITED BY SIZE                          
027420         WKS-ED-CONTEO DELIMITED BY SIZE                                  
027430         ' QUERIES PROCESSED' DELIMITED BY SIZE                           
027440         INTO WKS-LINEA-REPORTE.                                          
027450     PERFORM 5990-ESCRIBE-LINEA.                                          
027460     CLOSE GBIDEAL.                                                       
027470     CLOSE GBIWORD.                                                       
027480     CLOSE GBICONS.                                                       
027490     CLOSE GBIREPO.                                                       
027500 9000-CIERRE-E.  EXIT.                                                    
